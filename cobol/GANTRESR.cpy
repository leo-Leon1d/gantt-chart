000100******************************************************************
000200* GANTRESR  --  Satzbild RESOURCE-RECORD (Datei RESRCIN)         *
000300*               Projekt SSFNEW-GANTT                             *
000400******************************************************************
000500* Letzte Aenderung :: 1994-11-03
000600* Letzte Version   :: B.00.00
000700* Kurzbeschreibung :: Satzbild einer Ressource (Mitarbeiter oder
000800*                     Maschine) mit taeglichem Arbeitsfenster und
000900*                     naechstem Verfuegbarkeitstermin.
001000* Auftrag          :: SSFNEW-GANTT-1
001100*
001200* Aenderungen
001300*----------------------------------------------------------------*
001400* Vers. | Datum    | von | Kommentar                             *
001500*-------|----------|-----|---------------------------------------*
001600*A.00.00|1988-03-14| klb | Neuerstellung
001700*A.01.00|1992-01-09| rsh | RES-WORK-START-HR/END-HR ergaenzt,
001800*       |          |     | vorher nur Projekt-Arbeitsfenster
001900*B.00.00|1994-11-03| klb | RES-AVAIL-DATE/TIME ergaenzt fuer die
002000*       |          |     | Ressourcen-Verfuegbarkeitsfortschreibung
002100*----------------------------------------------------------------*
002200*
002300 01  RESOURCE-RECORD.
002400*        eindeutige Ressourcennummer, 0 = noch nicht vergeben
002500     05  RES-ID                   PIC 9(05).
002600*        Bezeichnung der Ressource
002700     05  RES-NAME                 PIC X(20).
002800*        taegliches Arbeitsfenster der Ressource
002900     05  RES-WORK-WINDOW-G.
003000         10  RES-WORK-START-HR    PIC 9(02).
003100         10  RES-WORK-END-HR      PIC 9(02).
003200*        naechster Verfuegbarkeitstermin dieser Ressource
003300     05  RES-AVAIL-DATE           PIC 9(08).
003400     05  RES-AVAIL-TIME           PIC 9(04).
003500*        alternative Sicht Arbeitsfenster als ein Feld, fuer
003600*        den Schnellvergleich in GCAL000O
003700     05  RES-WORK-WINDOW-N REDEFINES RES-WORK-WINDOW-G
003800                               PIC 9(04).
003900     05  FILLER                   PIC X(05).
