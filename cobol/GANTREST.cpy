000100******************************************************************
000200* GANTREST  --  Arbeitstabelle aller Ressourcen (RESOURCE-TABLE) *
000300*               EXTERNAL, gemeinsam genutzt von GANTDRV0O und    *
000400*               den von ihm gerufenen Modulen.                  *
000500*               Projekt SSFNEW-GANTT                             *
000600******************************************************************
000700* Letzte Aenderung :: 1994-11-03
000800* Letzte Version   :: B.00.00
000900* Kurzbeschreibung :: haelt alle aus RESRCIN gelesenen Ressourcen
001000*                     im Speicher, inkl. der waehrend der
001100*                     Terminplanung fortgeschriebenen naechsten
001200*                     Verfuegbarkeit (RT-AVAIL-DATE/TIME).
001300* Auftrag          :: SSFNEW-GANTT-1
001400*
001500* Aenderungen
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001900*A.00.00|1988-03-14| klb | Neuerstellung, MAX-RESOURCES = 50
002000*B.00.00|1994-11-03| klb | RT-AVAIL-DATE/TIME ergaenzt fuer die
002100*       |          |     | Ressourcen-Verfuegbarkeitsfortschreibung
002200*----------------------------------------------------------------*
002300*
002400 01  MAX-RESOURCES                PIC 9(04) COMP VALUE 50.
002500 01  RESOURCE-COUNT                PIC 9(04) COMP VALUE ZERO.
002600      
002700 01  RESOURCE-TABLE IS EXTERNAL.
002800     05  RES-TAB-ENTRY OCCURS 50 TIMES
002900         INDEXED BY RT-IDX.
003000         10  RT-RES-ID            PIC 9(05).
003100         10  RT-RES-NAME          PIC X(20).
003200         10  RT-WORK-START-HR     PIC 9(02).
003300         10  RT-WORK-END-HR       PIC 9(02).
003400*            naechster Verfuegbarkeitstermin, zu Laufbeginn mit
003500*            dem Projektstart vorbelegt, danach je zugewiesenem
003600*            Vorgang fortgeschrieben
003700         10  RT-AVAIL-DATE        PIC 9(08).
003800         10  RT-AVAIL-TIME        PIC 9(04).
003900         10  FILLER               PIC X(06).
