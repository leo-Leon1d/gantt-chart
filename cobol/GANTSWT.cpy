000100******************************************************************
000200* GANTSWT  --  Schalter-Copy fuer den Gantt-Terminplaner         *
000300*              (Projekt SSFNEW-GANTT)                            *
000400******************************************************************
000500* Letzte Aenderung :: 2001-02-08
000600* Letzte Version   :: C.01.00
000700* Kurzbeschreibung :: Gemeinsamer Schalterblock fuer GANTDRV0O,
000800*                     GCAL000O, GTSK000O, GSRT000O
000900* Auftrag          :: SSFNEW-GANTT-1
001000*
001100* Aenderungen
001200*----------------------------------------------------------------*
001300* Vers. | Datum    | von | Kommentar                             *
001400*-------|----------|-----|---------------------------------------*
001500*A.00.00|1988-03-14| klb | Neuerstellung - aus SCHALTER (SSFANO0)
001600*       |          |     | abgeleitet, fuer GANTT-Terminplaner
001700*A.00.01|1988-09-02| klb | PRJ-STATUS/88 fuer Terminplan ergaenzt
001800*A.01.00|1991-05-20| rsh | SORT-STATUS/88 fuer Topo-Sortierung
001900*B.00.00|1994-11-03| klb | RES-STATUS/88 fuer Ressourcen-Verfuegb.
002000*B.00.01|1998-12-01| twm | Y2K: Jahreszahlen in allen Datumsfeldern
002100*       |          |     | der Aufrufer auf 4-stellig umgestellt,
002200*       |          |     | dieser Copy selbst ohne Datumsfelder
002300*C.00.00|2000-06-19| rsh | CAL-STATUS/88 fuer Kalender-Funktionen
002400*C.01.00|2001-02-08| klb | SSFNEW-GANTT-17: TSK-STATUS/88 fuer die
002500*       |          |     | hour-by-hour Dauerberechnung ergaenzt
002600*----------------------------------------------------------------*
002700*
002800 01  SCHALTER.
002900     05  FILE-STATUS             PIC X(02).
003000         88  FILE-OK                         VALUE "00".
003100         88  FILE-NOK                        VALUE "01" THRU "99".
003200     05  REC-STAT REDEFINES  FILE-STATUS.
003300         10  FILE-STATUS1        PIC X.
003400             88  FILE-EOF                    VALUE "1".
003500             88  FILE-INVALID                VALUE "2".
003600             88  FILE-PERMERR                VALUE "3".
003700             88  FILE-LOGICERR               VALUE "4".
003800         10                      PIC X.
003900      
004000     05  PRG-STATUS              PIC 9       VALUE ZERO.
004100         88  PRG-OK                          VALUE ZERO.
004200         88  PRG-NOK                         VALUE 1 THRU 9.
004300         88  PRG-ENDE                        VALUE 1.
004400         88  PRG-ABBRUCH                     VALUE 2.
004500      
004600*        PRJ-STATUS  -- Abbruchgrund der Terminplanung
004700     05  PRJ-STATUS              PIC 9       VALUE ZERO.
004800         88  PRJ-OK                          VALUE ZERO.
004900         88  PRJ-NO-START                    VALUE 1.
005000         88  PRJ-CYCLE                       VALUE 2.
005100         88  PRJ-NO-RESOURCE                 VALUE 3.
005200         88  PRJ-EMPTY                       VALUE 4.
005300      
005400*        SORT-STATUS -- Ergebnis der topologischen Sortierung
005500     05  SORT-STATUS             PIC 9       VALUE ZERO.
005600         88  SORT-OK                         VALUE ZERO.
005700         88  SORT-CYCLE-FOUND                VALUE 1.
005800      
005900*        RES-STATUS  -- Ressourcen-Zuordnung pruefen
006000     05  RES-STATUS              PIC 9       VALUE ZERO.
006100         88  RES-ASSIGNED                    VALUE ZERO.
006200         88  RES-UNASSIGNED                  VALUE 1.
006300      
006400*        CAL-STATUS  -- Rueckgabe Kalenderfunktion GCAL000O
006500     05  CAL-STATUS              PIC 9       VALUE ZERO.
006600         88  CAL-IS-WORKDAY                  VALUE ZERO.
006700         88  CAL-NOT-WORKDAY                 VALUE 1.
006800         88  CAL-IS-WORKHOUR                 VALUE ZERO.
006900         88  CAL-NOT-WORKHOUR                VALUE 1.
007000      
007100*        TSK-STATUS  -- Rueckgabe Dauerberechnung GTSK000O
007200     05  TSK-STATUS              PIC 9       VALUE ZERO.
007300         88  TSK-OK                          VALUE ZERO.
007400         88  TSK-NOK                         VALUE 1.
007500      
007600     05  FILLER                  PIC X(04)   VALUE SPACES.
