000100******************************************************************
000200* GANTOUTR  --  Satzbild SCHEDULE-OUTPUT-RECORD (Datei SCHEDOUT) *
000300*               Projekt SSFNEW-GANTT                             *
000400******************************************************************
000500* Letzte Aenderung :: 1998-11-30
000600* Letzte Version   :: B.00.01
000700* Kurzbeschreibung :: eine Terminplan-Ausgabezeile je Vorgang,
000800*                     in der von GSRT000O ermittelten Reihenfolge.
000900* Auftrag          :: SSFNEW-GANTT-1
001000*
001100* Aenderungen
001200*----------------------------------------------------------------*
001300* Vers. | Datum    | von | Kommentar                             *
001400*-------|----------|-----|---------------------------------------*
001500*A.00.00|1988-03-14| klb | Neuerstellung
001600*B.00.01|1998-11-30| twm | Y2K: OUT-EST-START-DATE/END-DATE von
001700*       |          |     | 9(06) auf 9(08) JJJJMMTT erweitert
001800*----------------------------------------------------------------*
001900*
002000 01  SCHEDULE-OUTPUT-RECORD.
002100     05  OUT-TASK-ID              PIC 9(05).
002200     05  OUT-TASK-NAME            PIC X(30).
002300     05  OUT-RESOURCE-NAME        PIC X(20).
002400     05  OUT-EST-START-DATE       PIC 9(08).
002500     05  OUT-EST-START-TIME       PIC 9(04).
002600     05  OUT-EST-END-DATE         PIC 9(08).
002700     05  OUT-EST-END-TIME         PIC 9(04).
002800     05  OUT-DURATION-HRS         PIC 9(04).
002900     05  FILLER                   PIC X(08).
