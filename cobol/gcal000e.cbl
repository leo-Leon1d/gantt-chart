000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700?SEARCH  =GANTLIB
000800      
000900* Sourcesafe-Module
001000?SEARCH  =GCAL000E
001100      
001200?NOLMAP, SYMBOLS, INSPECT
001300?SAVE ALL
001400?SAVEABEND
001500?LINES 66
001600?CHECK 3
001700      
001800 IDENTIFICATION DIVISION.
001900      
002000 PROGRAM-ID. GCAL000O.
002100 AUTHOR. K. LEUENBERGER.
002200 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG - TERMINPLANUNG.
002300 DATE-WRITTEN. 1988-03-14.
002400 DATE-COMPILED.
002500 SECURITY. NUR FUER INTERNE VERWENDUNG - SSFNEW-GANTT.
002600      
002700*****************************************************************
002800* Letzte Aenderung :: 2001-02-08
002900* Letzte Version   :: C.01.00
003000* Kurzbeschreibung :: Kalender-Engine fuer den Gantt-Terminplaner.
003100*                     Stellt IS-WORK-DAY, IS-WORK-HOUR und das
003200*                     Vorruecken auf den naechsten Arbeitszeit-
003300*                     punkt als rufbares Modul zur Verfuegung.
003400* Auftrag          :: SSFNEW-GANTT-1
003500*                     12345678901234567
003600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003800*----------------------------------------------------------------*
003900* Vers. | Datum    | von | Kommentar                             *
004000*-------|----------|-----|---------------------------------------*
004100*A.00.00|1988-03-14| klb | Neuerstellung aus SSFANO0-Geruest;
004200*       |          |     | IS-WORK-DAY/IS-WORK-HOUR (SSFNEW-GANTT-2)
004300*A.00.01|1988-10-11| klb | Wochentagsermittlung nach Zeller statt
004400*       |          |     | TAL-Utility (Kundenumgebung ohne TAL)
004500*A.01.00|1991-05-20| rsh | Funktion ADVANCE (naechster Arbeits-
004600*       |          |     | zeitpunkt) ergaenzt - SSFNEW-GANTT-9
004700*B.00.00|1994-11-03| klb | Feiertagspruefung auf HOLIDAY-TABLE
004800*       |          |     | (EXTERNAL) statt Einzeldatei umgestellt
004900*B.00.01|1998-12-01| twm | Y2K: CAL-DATE von 9(06) auf 9(08)
005000*       |          |     | JJJJMMTT erweitert; Zeller-Formel auf
005100*       |          |     | 4-stellige Jahreszahl umgestellt
005200*C.00.00|2000-06-19| rsh | IS-WORK-HOUR: Grenzstunde jetzt ein-
005300*       |          |     | schliesslich Endstunde (Kundenvorgabe)
005400*C.01.00|2001-02-08| klb | SSFNEW-GANTT-17: ADVANCE ueberspringt
005500*       |          |     | jetzt auch mehrere Feiertage in Folge
005600*----------------------------------------------------------------*
005700*
005800* Programmbeschreibung
005900* --------------------
006000*
006100* GCAL000O ist die Kalender-Engine des Gantt-Terminplaners.
006200* Sie wird von GANTDRV0O (Start-Terminregel, Projektkalender)
006300* und von GTSK000O (Dauerberechnung, Ressourcenkalender) ueber
006400* CALL "GCAL000O" USING CAL-LINK-REC gerufen.
006500*
006600* CAL-FUNCTION steuert die Funktion:
006700*    "D" = IS-WORK-DAY    (Arbeitstag ja/nein)
006800*    "H" = IS-WORK-HOUR   (Arbeitsstunde ja/nein)
006900*    "A" = ADVANCE        (naechster Arbeitszeitpunkt)
007000*
007100******************************************************************
007200      
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     SWITCH-15 IS ANZEIGE-VERSION-SW
007800         ON STATUS IS SHOW-VERSION
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!$%&/=*+".
008300      
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600      
008700      
008800 DATA DIVISION.
008900 FILE SECTION.
009000      
009100      
009200 WORKING-STORAGE SECTION.
009300*--------------------------------------------------------------------*
009400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009500*--------------------------------------------------------------------*
009600 01          COMP-FELDER.
009700     05      C4-ANZ              PIC S9(04) COMP.
009800     05      C4-COUNT            PIC S9(04) COMP.
009900     05      C4-I1               PIC S9(04) COMP.
010000     05      C4-WEEKDAY          PIC S9(04) COMP.
010100     05      C4-HOUR             PIC S9(04) COMP.
010200     05      C4-DAYS-SKIPPED     PIC S9(04) COMP.
010300      
010400     05      C4-X.
010500      10                         PIC X VALUE LOW-VALUE.
010600      10     C4-X2               PIC X.
010700     05      C4-NUM REDEFINES C4-X
010800                                 PIC S9(04) COMP.
010900      
011000     05      C9-YEAR             PIC S9(09) COMP.
011100     05      C9-MONTH            PIC S9(09) COMP.
011200     05      C9-DAY              PIC S9(09) COMP.
011300     05      C9-CENTURY          PIC S9(09) COMP.
011400     05      C9-YR-OF-CENT       PIC S9(09) COMP.
011500     05      C9-ZELLER-SUM       PIC S9(09) COMP.
011600     05      C9-ZELLER-REM       PIC S9(09) COMP.
011700     05      C9-TERM1            PIC S9(09) COMP.
011800     05      C9-TERM1-REM        PIC S9(09) COMP.
011900     05      FILLER              PIC X(04).
012000      
012100*--------------------------------------------------------------------*
012200* Display-Felder: Praefix D
012300*--------------------------------------------------------------------*
012400 01          DISPLAY-FELDER.
012500     05      D-NUM1              PIC  9.
012600     05      D-NUM2              PIC  9(02).
012700     05      D-NUM4              PIC -9(04).
012800     05      D-NUM8              PIC  9(08).
012900     05      FILLER              PIC X(04).
013000      
013100*--------------------------------------------------------------------*
013200* Felder mit konstantem Inhalt: Praefix K
013300*--------------------------------------------------------------------*
013400 01          KONSTANTE-FELDER.
013500     05      K-MODUL             PIC X(08)          VALUE "GCAL000O".
013600     05      K-DAYS-IN-MONTH.
013700         10  PIC 9(02) VALUE 31.
013800         10  PIC 9(02) VALUE 28.
013900         10  PIC 9(02) VALUE 31.
014000         10  PIC 9(02) VALUE 30.
014100         10  PIC 9(02) VALUE 31.
014200         10  PIC 9(02) VALUE 30.
014300         10  PIC 9(02) VALUE 31.
014400         10  PIC 9(02) VALUE 31.
014500         10  PIC 9(02) VALUE 30.
014600         10  PIC 9(02) VALUE 31.
014700         10  PIC 9(02) VALUE 30.
014800         10  PIC 9(02) VALUE 31.
014900     05  K-DAYS-IN-MONTH-R REDEFINES K-DAYS-IN-MONTH.
015000         10  K-DIM OCCURS 12 TIMES PIC 9(02).
015100     05  FILLER              PIC X(04).
015200      
015300*----------------------------------------------------------------*
015400* Conditional-Felder (gemeinsamer Schalterblock)
015500*----------------------------------------------------------------*
015600     COPY GANTSWT OF "=GANTLIB".
015700      
015800*--------------------------------------------------------------------*
015900* weitere Arbeitsfelder
016000*--------------------------------------------------------------------*
016100 01          WORK-FELDER.
016200     05      W-DUMMY             PIC X(02).
016300     05      W-CANDIDATE-DATE    PIC 9(08).
016400     05      W-CANDIDATE-DATE-R REDEFINES W-CANDIDATE-DATE.
016500         10  W-CAND-YYYY         PIC 9(04).
016600         10  W-CAND-MM           PIC 9(02).
016700         10  W-CAND-DD           PIC 9(02).
016800     05      W-CANDIDATE-TIME    PIC 9(04).
016900     05      W-LEAP-SW           PIC X(01).
017000         88  W-IS-LEAP-YEAR                VALUE "Y".
017100         88  W-NOT-LEAP-YEAR               VALUE "N".
017200     05      W-HOLIDAY-FOUND-SW  PIC X(01).
017300         88  W-HOLIDAY-FOUND               VALUE "Y".
017400         88  W-HOLIDAY-NOT-FOUND           VALUE "N".
017500     05      FILLER              PIC X(04).
017600      
017700*--------------------------------------------------------------------*
017800* Datum-Uhrzeitfelder (fuer Protokollzwecke)
017900*--------------------------------------------------------------------*
018000 01          TAL-TIME-D.
018100     05      TAL-JHJJMMTT.
018200        10   TAL-JHJJ            PIC  9(04).
018300        10   TAL-MM              PIC  9(02).
018400        10   TAL-TT              PIC  9(02).
018500     05      TAL-HHMI.
018600        10   TAL-HH              PIC  9(02).
018700        10   TAL-MI              PIC  9(02).
018800     05      TAL-SS              PIC  9(02).
018900     05      FILLER              PIC X(02).
019000 01          TAL-TIME-N REDEFINES TAL-TIME-D.
019100     05      TAL-TIME-N12        PIC  9(12).
019200     05      FILLER              PIC X(02).
019300      
019400*--------------------------------------------------------------------*
019500* Feiertagstabelle (EXTERNAL, gefuellt von GANTDRV0O)
019600*--------------------------------------------------------------------*
019700     COPY GANTHOLT OF "=GANTLIB".
019800      
019900 EXTENDED-STORAGE SECTION.
020000      
020100 LINKAGE SECTION.
020200*-->    Uebergabe aus Aufrufer (GANTDRV0O / GTSK000O)
020300 01     CAL-LINK-REC.
020400     05  CAL-FUNCTION            PIC X(01).
020500         88  CAL-FN-ISWORKDAY                VALUE "D".
020600         88  CAL-FN-ISWORKHOUR               VALUE "H".
020700         88  CAL-FN-ADVANCE                  VALUE "A".
020800     05  CAL-WORK-START-HR       PIC 9(02).
020900     05  CAL-WORK-END-HR         PIC 9(02).
021000     05  CAL-DATE                PIC 9(08).
021100     05  CAL-TIME                PIC 9(04).
021200     05  CAL-RESULT-SW           PIC X(01).
021300         88  CAL-RESULT-YES                  VALUE "Y".
021400         88  CAL-RESULT-NO                   VALUE "N".
021500     05  CAL-OUT-DATE            PIC 9(08).
021600     05  CAL-OUT-TIME            PIC 9(04).
021700     05  CAL-RC                  PIC S9(04) COMP.
021800     05  FILLER                  PIC X(04).
021900      
022000 PROCEDURE DIVISION USING CAL-LINK-REC.
022100******************************************************************
022200* Steuerungs-Section
022300******************************************************************
022400 A100-STEUERUNG SECTION.
022500 A100-00.
022600**  ---> wenn SWITCH-15 gesetzt ist
022700**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
022800     IF  SHOW-VERSION
022900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
023000         STOP RUN
023100     END-IF
023200      
023300     PERFORM B000-VORLAUF
023400     PERFORM B100-VERARBEITUNG
023500     PERFORM B090-ENDE
023600     EXIT PROGRAM
023700     .
023800 A100-99.
023900     EXIT.
024000      
024100******************************************************************
024200* Vorlauf
024300******************************************************************
024400 B000-VORLAUF SECTION.
024500 B000-00.
024600     PERFORM C000-INIT
024700     .
024800 B000-99.
024900     EXIT.
025000      
025100******************************************************************
025200* Ende
025300******************************************************************
025400 B090-ENDE SECTION.
025500 B090-00.
025600     IF PRG-ABBRUCH
025700        MOVE 9999 TO CAL-RC
025800     ELSE
025900        MOVE ZERO TO CAL-RC
026000     END-IF
026100     .
026200 B090-99.
026300     EXIT.
026400      
026500******************************************************************
026600* Verarbeitung - Funktionsverteilung
026700******************************************************************
026800 B100-VERARBEITUNG SECTION.
026900 B100-00.
027000     EVALUATE TRUE
027100         WHEN CAL-FN-ISWORKDAY
027200              MOVE CAL-DATE TO W-CANDIDATE-DATE
027300              PERFORM C100-CHK-WORKDAY
027400         WHEN CAL-FN-ISWORKHOUR
027500              MOVE CAL-DATE TO W-CANDIDATE-DATE
027600              PERFORM C200-CHK-WORKHOUR
027700         WHEN CAL-FN-ADVANCE
027800              PERFORM C300-ADVANCE-INSTANT
027900         WHEN OTHER
028000              DISPLAY "GCAL000O: unbekannte Funktion >",
028100                      CAL-FUNCTION, "<"
028200              SET PRG-ABBRUCH TO TRUE
028300     END-EVALUATE
028400     .
028500 B100-99.
028600     EXIT.
028700      
028800******************************************************************
028900* Initialisierung von Feldern und Strukturen
029000******************************************************************
029100 C000-INIT SECTION.
029200 C000-00.
029300     INITIALIZE SCHALTER.
029400     SET PRG-OK TO TRUE
029500     .
029600 C000-99.
029700     EXIT.
029800      
029900******************************************************************
030000* IS-WORK-DAY: arbeitsfrei, wenn Feiertag oder Samstag/Sonntag
030100******************************************************************
030200 C100-CHK-WORKDAY SECTION.
030300 C100-00.
030400     PERFORM C150-CALC-WEEKDAY
030500      
030600     IF C4-WEEKDAY > 5
030700        SET CAL-RESULT-NO TO TRUE
030800        GO TO C100-99
030900     END-IF
031000      
031100     PERFORM C160-SCAN-HOLIDAYS
031200      
031300     IF W-HOLIDAY-FOUND
031400        SET CAL-RESULT-NO  TO TRUE
031500     ELSE
031600        SET CAL-RESULT-YES TO TRUE
031700     END-IF
031800     .
031900 C100-99.
032000     EXIT.
032100      
032200******************************************************************
032300* Wochentag nach Zeller'scher Kongruenz, 1=Montag ... 7=Sonntag
032400******************************************************************
032500 C150-CALC-WEEKDAY SECTION.
032600 C150-00.
032700     MOVE W-CAND-YYYY TO C9-YEAR
032800     MOVE W-CAND-MM   TO C9-MONTH
032900     MOVE W-CAND-DD   TO C9-DAY
033000      
033100     IF C9-MONTH < 3
033200        ADD  12 TO C9-MONTH
033300        SUBTRACT 1 FROM C9-YEAR
033400     END-IF
033500      
033600     DIVIDE C9-YEAR BY 100
033700            GIVING  C9-CENTURY
033800            REMAINDER C9-YR-OF-CENT
033900      
034000     COMPUTE C9-TERM1 = 13 * (C9-MONTH + 1)
034100     DIVIDE  C9-TERM1 BY 5
034200             GIVING  C9-TERM1
034300             REMAINDER C9-TERM1-REM
034400      
034500     COMPUTE C9-ZELLER-SUM =
034600             C9-DAY + C9-TERM1 + C9-YR-OF-CENT
034700           + (C9-YR-OF-CENT / 4) + (C9-CENTURY / 4)
034800           + (5 * C9-CENTURY)
034900      
035000     DIVIDE  C9-ZELLER-SUM BY 7
035100             GIVING  C9-ZELLER-SUM
035200             REMAINDER C9-ZELLER-REM
035300      
035400**       C9-ZELLER-REM: 0=Samstag 1=Sonntag 2=Montag ... 6=Freitag
035500**       Umrechnung auf ISO-Wochentag 1=Montag ... 7=Sonntag
035600     COMPUTE C4-WEEKDAY = C9-ZELLER-REM + 5
035700     DIVIDE  C4-WEEKDAY BY 7
035800             GIVING  C4-I1
035900             REMAINDER C4-WEEKDAY
036000     ADD 1 TO C4-WEEKDAY
036100     .
036200 C150-99.
036300     EXIT.
036400      
036500******************************************************************
036600* Feiertagstabelle nach W-CANDIDATE-DATE durchsuchen
036700******************************************************************
036800 C160-SCAN-HOLIDAYS SECTION.
036900 C160-00.
037000     SET W-HOLIDAY-NOT-FOUND TO TRUE
037100     SET HT-IDX TO 1
037200     .
037300 C160-LOOP.
037400     IF HT-IDX > HOLIDAY-COUNT
037500        GO TO C160-99
037600     END-IF
037700      
037800     IF HT-HOL-DATE (HT-IDX) = W-CANDIDATE-DATE
037900        SET W-HOLIDAY-FOUND TO TRUE
038000        GO TO C160-99
038100     END-IF
038200      
038300     SET HT-IDX UP BY 1
038400     GO TO C160-LOOP.
038500 C160-99.
038600     EXIT.
038700      
038800******************************************************************
038900* IS-WORK-HOUR: Arbeitstag UND Stunde in [Start,Ende] (einschl.)
039000******************************************************************
039100 C200-CHK-WORKHOUR SECTION.
039200 C200-00.
039300     PERFORM C100-CHK-WORKDAY
039400      
039500     IF CAL-RESULT-NO
039600        GO TO C200-99
039700     END-IF
039800      
039900     DIVIDE CAL-TIME BY 100 GIVING C4-HOUR
040000      
040100     IF C4-HOUR >= CAL-WORK-START-HR
040200    AND C4-HOUR <= CAL-WORK-END-HR
040300        SET CAL-RESULT-YES TO TRUE
040400     ELSE
040500        SET CAL-RESULT-NO  TO TRUE
040600     END-IF
040700     .
040800 C200-99.
040900     EXIT.
041000      
041100******************************************************************
041200* ADVANCE: naechsten Arbeitszeitpunkt ab CAL-DATE/CAL-TIME suchen
041300* - ist die Ausgangsstunde bereits Arbeitsstunde, bleibt sie stehen
041400* - sonst stundenweise vorruecken, dabei Wochenenden und
041500*   aufeinanderfolgende Feiertage ueberspringen
041600******************************************************************
041700 C300-ADVANCE-INSTANT SECTION.
041800 C300-00.
041900     MOVE ZERO          TO C4-DAYS-SKIPPED
042000     MOVE CAL-DATE      TO W-CANDIDATE-DATE
042100     MOVE CAL-TIME      TO W-CANDIDATE-TIME
042200     .
042300 C300-LOOP.
042400     MOVE W-CANDIDATE-DATE TO CAL-DATE
042500     MOVE W-CANDIDATE-TIME TO CAL-TIME
042600     PERFORM C200-CHK-WORKHOUR
042700      
042800     IF CAL-RESULT-YES
042900        GO TO C300-99
043000     END-IF
043100      
043200     PERFORM C310-NEXT-HOUR
043300     ADD 1 TO C4-DAYS-SKIPPED
043400     IF C4-DAYS-SKIPPED > 3660
043500**       ---> Sicherung gegen Endlosschleife (10 Jahre Feiertage)
043600        SET PRG-ABBRUCH TO TRUE
043700        GO TO C300-99
043800     END-IF
043900     GO TO C300-LOOP.
044000 C300-99.
044100     MOVE W-CANDIDATE-DATE TO CAL-OUT-DATE
044200     MOVE W-CANDIDATE-TIME TO CAL-OUT-TIME
044300     .
044400 C300-EXIT.
044500     EXIT.
044600      
044700******************************************************************
044800* eine Stunde weiterschalten, mit Tagesueberlauf
044900******************************************************************
045000 C310-NEXT-HOUR SECTION.
045100 C310-00.
045200     DIVIDE W-CANDIDATE-TIME BY 100 GIVING C4-HOUR
045300      
045400     IF C4-HOUR >= CAL-WORK-END-HR
045500        ADD 1 TO W-CAND-DD
045600        MOVE CAL-WORK-START-HR TO C4-HOUR
045700        PERFORM C320-NORMALIZE-DATE
045800     ELSE
045900        ADD 1 TO C4-HOUR
046000     END-IF
046100      
046200     COMPUTE W-CANDIDATE-TIME = C4-HOUR * 100
046300     .
046400 C310-99.
046500     EXIT.
046600      
046700******************************************************************
046800* Monats-/Jahresueberlauf nach ADD 1 TO W-CAND-DD normalisieren
046900******************************************************************
047000 C320-NORMALIZE-DATE SECTION.
047100 C320-00.
047200     PERFORM C330-CALC-LEAP-YEAR
047300      
047400     MOVE K-DIM (W-CAND-MM) TO C4-I1
047500     IF W-CAND-MM = 2 AND W-IS-LEAP-YEAR
047600        ADD 1 TO C4-I1
047700     END-IF
047800      
047900     IF W-CAND-DD > C4-I1
048000        MOVE 1 TO W-CAND-DD
048100        ADD 1 TO W-CAND-MM
048200        IF W-CAND-MM > 12
048300           MOVE 1 TO W-CAND-MM
048400           ADD 1 TO W-CAND-YYYY
048500        END-IF
048600     END-IF
048700     .
048800 C320-99.
048900     EXIT.
049000      
049100******************************************************************
049200* Schaltjahrpruefung (durch 4 teilbar, durch 100 nicht, ausser
049300* durch 400 teilbar)
049400******************************************************************
049500 C330-CALC-LEAP-YEAR SECTION.
049600 C330-00.
049700     SET W-NOT-LEAP-YEAR TO TRUE
049800      
049900     DIVIDE W-CAND-YYYY BY 4 GIVING C4-I1 REMAINDER C4-WEEKDAY
050000     IF C4-WEEKDAY NOT = ZERO
050100        GO TO C330-99
050200     END-IF
050300      
050400     DIVIDE W-CAND-YYYY BY 100 GIVING C4-I1 REMAINDER C4-WEEKDAY
050500     IF C4-WEEKDAY NOT = ZERO
050600        SET W-IS-LEAP-YEAR TO TRUE
050700        GO TO C330-99
050800     END-IF
050900      
051000     DIVIDE W-CAND-YYYY BY 400 GIVING C4-I1 REMAINDER C4-WEEKDAY
051100     IF C4-WEEKDAY = ZERO
051200        SET W-IS-LEAP-YEAR TO TRUE
051300     END-IF
051400     .
051500 C330-99.
051600     EXIT.
051700******************************************************************
051800* ENDE Source-Programm
051900******************************************************************
