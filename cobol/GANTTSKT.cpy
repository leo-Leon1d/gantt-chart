000100******************************************************************
000200* GANTTSKT  --  Arbeitstabelle aller Vorgaenge (TASK-TABLE)      *
000300*               EXTERNAL, gemeinsam genutzt von GANTDRV0O und    *
000400*               GSRT000O (topologische Sortierung).              *
000500*               Projekt SSFNEW-GANTT                             *
000600******************************************************************
000700* Letzte Aenderung :: 2001-02-08
000800* Letzte Version   :: C.01.00
000900* Kurzbeschreibung :: haelt alle aus TASKSIN gelesenen Vorgaenge
001000*                     im Speicher, inkl. der von GSRT000O
001100*                     ermittelten Sortierreihenfolge
001200*                     (TT-SORT-SEQ) und der waehrend der
001300*                     topologischen Sortierung mitgefuehrten
001400*                     Restanzahl offener Abhaengigkeiten
001500*                     (TT-DEP-REMAIN).
001600* Auftrag          :: SSFNEW-GANTT-1
001700*
001800* Aenderungen
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|1988-03-14| klb | Neuerstellung, MAX-TASKS = 200
002300*A.01.00|1991-05-20| rsh | TT-DEP-REMAIN/TT-SORT-SEQ ergaenzt fuer
002400*       |          |     | SSFNEW-GANTT-9 (topologische Sortierung)
002500*B.00.00|1994-11-03| klb | MAX-TASKS auf 500 erhoeht
002600*C.01.00|2001-02-08| klb | SSFNEW-GANTT-17: TT-HAS-DATES/88
002700*       |          |     | ergaenzt fuer die Projekt-Summenbildung
002800*----------------------------------------------------------------*
002900*
003000 01  MAX-TASKS                   PIC 9(04) COMP VALUE 500.
003100 01  TASK-COUNT                  PIC 9(04) COMP VALUE ZERO.
003200      
003300 01  TASK-TABLE IS EXTERNAL.
003400     05  TASK-TAB-ENTRY OCCURS 500 TIMES
003500         INDEXED BY TT-IDX, TT-SRCH-IDX.
003600         10  TT-TASK-ID           PIC 9(05).
003700         10  TT-TASK-NAME         PIC X(30).
003800         10  TT-DURATION-HRS      PIC 9(04).
003900         10  TT-PRIORITY          PIC 9(03).
004000         10  TT-STATUS            PIC X(01).
004100             88  TT-COMPLETED                VALUE "C".
004200         10  TT-RESOURCE-ID       PIC 9(05).
004300         10  TT-DEP-COUNT         PIC 9(02).
004400         10  TT-DEP-IDS           PIC 9(05) OCCURS 10 TIMES.
004500         10  TT-EST-START-DATE    PIC 9(08).
004600         10  TT-EST-START-TIME    PIC 9(04).
004700         10  TT-EST-END-DATE      PIC 9(08).
004800         10  TT-EST-END-TIME      PIC 9(04).
004900*            von GSRT000O ermittelte Position in der
005000*            Abarbeitungsreihenfolge, 0 = noch nicht einsortiert
005100         10  TT-SORT-SEQ          PIC 9(04) COMP.
005200*            Restanzahl noch nicht sortierter Abhaengigkeiten,
005300*            waehrend der Sortierung selbst mitgefuehrt
005400         10  TT-DEP-REMAIN        PIC 9(02) COMP.
005500         10  TT-HAS-DATES-SW      PIC X(01).
005600             88  TT-HAS-DATES                VALUE "Y".
005700             88  TT-NO-DATES                 VALUE "N".
005800         10  FILLER               PIC X(06).
