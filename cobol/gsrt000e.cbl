000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =GANTLIB
000700?SEARCH  =GSRT000E
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300      
001400 IDENTIFICATION DIVISION.
001500      
001600 PROGRAM-ID. GSRT000O.
001700 AUTHOR. R. HUBER.
001800 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG - TERMINPLANUNG.
001900 DATE-WRITTEN. 1991-05-20.
002000 DATE-COMPILED.
002100 SECURITY. NUR FUER INTERNE VERWENDUNG - SSFNEW-GANTT.
002200      
002300*****************************************************************
002400* Letzte Aenderung :: 2001-02-08
002500* Letzte Version   :: C.01.00
002600* Kurzbeschreibung :: topologische Sortierung der Vorgaenge eines
002700*                     Projekts (Kahn-Verfahren) ueber TASK-TABLE;
002800*                     liefert je Vorgang die Abarbeitungsposition
002900*                     in TT-SORT-SEQ und erkennt Abhaengigkeits-
003000*                     zyklen.
003100* Auftrag          :: SSFNEW-GANTT-9
003200*                     12345678901234567
003300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003500*----------------------------------------------------------------*
003600* Vers. | Datum    | von | Kommentar                             *
003700*-------|----------|-----|---------------------------------------*
003800*A.00.00|1991-05-20| rsh | Neuerstellung aus COUDRV0-Geruest;
003900*       |          |     | Kahn-Sortierung ueber TASK-TABLE
004000*B.00.00|1994-11-03| klb | Staging-Liste je Welle jetzt nach
004100*       |          |     | Prioritaet aufsteigend sortiert
004200*       |          |     | (Tie-Break-Regel, SSFNEW-GANTT-11)
004300*B.00.01|1998-12-01| twm | Y2K: keine Datumsfelder betroffen,
004400*       |          |     | nur Versionsvermerk
004500*C.01.00|2001-02-08| klb | SSFNEW-GANTT-17: Zyklus-Erkennung ueber
004600*       |          |     | Vergleich sortierte Anzahl/TASK-COUNT
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* --------------------
005100*
005200* GSRT000O wird von GANTDRV0O einmal je Projekt ueber
005300* CALL "GSRT000O" USING SRT-LINK-REC gerufen, nachdem TASK-TABLE
005400* vollstaendig aus TASKSIN gefuellt ist. Das Modul ermittelt
005500* fuer jeden Vorgang seine Restanzahl offener Abhaengigkeiten
005600* (TT-DEP-REMAIN), bildet je Welle die Menge der arbeitsbereiten
005700* Vorgaenge (Restanzahl = 0, noch nicht einsortiert), sortiert
005800* diese Welle nach Prioritaet aufsteigend und vergibt fortlaufend
005900* die Abarbeitungsposition TT-SORT-SEQ. Bleiben am Ende Vorgaenge
006000* ohne Position, liegt ein Abhaengigkeitszyklus vor.
006100*
006200******************************************************************
006300      
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION-SW
006800         ON STATUS IS SHOW-VERSION
006900     CLASS ALPHNUM IS "0123456789"
007000                      "abcdefghijklmnopqrstuvwxyz"
007100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007200                      " .,;-_!$%&/=*+".
007300      
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600      
007700      
007800 DATA DIVISION.
007900 FILE SECTION.
008000      
008100      
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-ANZ              PIC S9(04) COMP.
008800     05      C4-I1               PIC S9(04) COMP.
008900     05      C4-I2               PIC S9(04) COMP.
009000     05      C4-SORT-SEQ-CTR     PIC S9(04) COMP.
009100     05      C4-STAGE-COUNT      PIC S9(04) COMP.
009200     05      C4-DEP-ID           PIC S9(05) COMP.
009300     05      C4-SAVE-KEY         PIC S9(09) COMP.
009400     05      C4-SAVE-IDX         PIC S9(04) COMP.
009500      
009600     05      C4-X.
009700      10                         PIC X VALUE LOW-VALUE.
009800      10     C4-X2               PIC X.
009900     05      C4-NUM REDEFINES C4-X
010000                                 PIC S9(04) COMP.
010100     05      FILLER              PIC X(04).
010200      
010300*--------------------------------------------------------------------*
010400* Display-Felder: Praefix D
010500*--------------------------------------------------------------------*
010600 01          DISPLAY-FELDER.
010700     05      D-NUM4              PIC -9(04).
010800     05      D-NUM5              PIC  9(05).
010900     05      FILLER              PIC X(04).
011000      
011100*--------------------------------------------------------------------*
011200* Felder mit konstantem Inhalt: Praefix K
011300*--------------------------------------------------------------------*
011400 01          KONSTANTE-FELDER.
011500     05      K-MODUL             PIC X(08)          VALUE "GSRT000O".
011600     05      FILLER              PIC X(04).
011700      
011800*----------------------------------------------------------------*
011900* Conditional-Felder (gemeinsamer Schalterblock)
012000*----------------------------------------------------------------*
012100     COPY GANTSWT OF "=GANTLIB".
012200      
012300*--------------------------------------------------------------------*
012400* weitere Arbeitsfelder
012500*--------------------------------------------------------------------*
012600 01          WORK-FELDER.
012700     05      W-DUMMY             PIC X(02).
012800     05      FILLER              PIC X(04).
012900      
013000*--------------------------------------------------------------------*
013100* Staging-Liste einer Sortier-Welle: je Eintrag ein arbeits-
013200* bereiter Vorgang (Restanzahl Abhaengigkeiten = 0, noch ohne
013300* Sortier-Position), bereit zur Sortierung nach Prioritaet
013400*--------------------------------------------------------------------*
013500 01          STAGE-TABLE.
013600     05      STAGE-ENTRY OCCURS 500 TIMES
013700             INDEXED BY ST-IDX, ST-SRCH-IDX.
013800**            STAGE-KEY = Prioritaet (3-stellig) * 10000
013900**            plus Abtastreihenfolge (4-stellig) - sichert eine
014000**            stabile Sortierung bei gleicher Prioritaet
014100         10  STAGE-KEY            PIC 9(07).
014200         10  STAGE-TASK-IDX       PIC 9(04) COMP.
014300     05      FILLER               PIC X(04).
014400      
014500*--------------------------------------------------------------------*
014600* Datum-Uhrzeitfelder (fuer Protokollzwecke)
014700*--------------------------------------------------------------------*
014800 01          TAL-TIME-D.
014900     05      TAL-JHJJMMTT.
015000        10   TAL-JHJJ            PIC  9(04).
015100        10   TAL-MM              PIC  9(02).
015200        10   TAL-TT              PIC  9(02).
015300     05      TAL-HHMI.
015400        10   TAL-HH              PIC  9(02).
015500        10   TAL-MI              PIC  9(02).
015600     05      TAL-SS              PIC  9(02).
015700     05      FILLER              PIC X(02).
015800 01          TAL-TIME-N REDEFINES TAL-TIME-D.
015900     05      TAL-TIME-N12        PIC  9(12).
016000     05      FILLER              PIC X(02).
016100      
016200*--------------------------------------------------------------------*
016300* Vorgangstabelle (EXTERNAL, gefuellt von GANTDRV0O)
016400*--------------------------------------------------------------------*
016500     COPY GANTTSKT OF "=GANTLIB".
016600      
016700 EXTENDED-STORAGE SECTION.
016800      
016900 LINKAGE SECTION.
017000*-->    Uebergabe aus Aufrufer (GANTDRV0O)
017100 01     SRT-LINK-REC.
017200     05  SRT-RC                  PIC S9(04) COMP.
017300**       0    = OK, Sortierung vollstaendig
017400**       9999 = Abhaengigkeitszyklus erkannt, kein Ergebnis
017500     05  FILLER                  PIC X(04).
017600*-->    alternative Byte-Sicht, nur fuer Trace-Ausgaben bei
017700*-->    PRG-ABBRUCH benutzt (SSFNEW-GANTT-17)
017800 01     SRT-LINK-REC-N REDEFINES SRT-LINK-REC.
017900     05  SRT-LINK-REC-X          PIC X(08).
018000      
018100 PROCEDURE DIVISION USING SRT-LINK-REC.
018200******************************************************************
018300* Steuerungs-Section
018400******************************************************************
018500 A100-STEUERUNG SECTION.
018600 A100-00.
018700     IF  SHOW-VERSION
018800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018900         STOP RUN
019000     END-IF
019100      
019200     PERFORM B000-VORLAUF
019300     PERFORM B100-VERARBEITUNG
019400     PERFORM B090-ENDE
019500     EXIT PROGRAM
019600     .
019700 A100-99.
019800     EXIT.
019900      
020000******************************************************************
020100* Vorlauf
020200******************************************************************
020300 B000-VORLAUF SECTION.
020400 B000-00.
020500     PERFORM C000-INIT
020600     .
020700 B000-99.
020800     EXIT.
020900      
021000******************************************************************
021100* Ende
021200******************************************************************
021300 B090-ENDE SECTION.
021400 B090-00.
021500     IF SORT-CYCLE-FOUND
021600        MOVE 9999 TO SRT-RC
021700        DISPLAY K-MODUL ": Abhaengigkeitszyklus - Trace="
021800                SRT-LINK-REC-X
021900     ELSE
022000        MOVE ZERO TO SRT-RC
022100     END-IF
022200     .
022300 B090-99.
022400     EXIT.
022500      
022600******************************************************************
022700* Verarbeitung - Kahn'sches Sortierverfahren, wellenweise
022800******************************************************************
022900 B100-VERARBEITUNG SECTION.
023000 B100-00.
023100     MOVE ZERO TO C4-SORT-SEQ-CTR
023200      
023300     IF TASK-COUNT = ZERO
023400        SET SORT-OK TO TRUE
023500        GO TO B100-99
023600     END-IF
023700      
023800     PERFORM C110-INIT-TASK-TABLE
023900             VARYING TT-IDX FROM 1 BY 1
024000             UNTIL TT-IDX > TASK-COUNT
024100     .
024200 B100-LOOP.
024300     PERFORM C200-BUILD-STAGE
024400      
024500     IF C4-STAGE-COUNT = ZERO
024600        GO TO B100-99
024700     END-IF
024800      
024900     PERFORM C300-SORT-STAGE-BY-KEY
025000      
025100     PERFORM C400-ASSIGN-ONE-TASK
025200             VARYING ST-IDX FROM 1 BY 1
025300             UNTIL ST-IDX > C4-STAGE-COUNT
025400      
025500     GO TO B100-LOOP.
025600 B100-99.
025700     IF C4-SORT-SEQ-CTR = TASK-COUNT
025800        SET SORT-OK TO TRUE
025900     ELSE
026000        SET SORT-CYCLE-FOUND TO TRUE
026100     END-IF
026200     .
026300 B100-EXIT.
026400     EXIT.
026500      
026600******************************************************************
026700* Initialisierung von Feldern und Strukturen
026800******************************************************************
026900 C000-INIT SECTION.
027000 C000-00.
027100     INITIALIZE SCHALTER.
027200     SET PRG-OK TO TRUE
027300     .
027400 C000-99.
027500     EXIT.
027600      
027700******************************************************************
027800* je Vorgang die Restanzahl offener Abhaengigkeiten und die noch
027900* leere Sortier-Position vorbelegen
028000******************************************************************
028100 C110-INIT-TASK-TABLE SECTION.
028200 C110-00.
028300     MOVE TT-DEP-COUNT (TT-IDX) TO TT-DEP-REMAIN (TT-IDX)
028400     MOVE ZERO                  TO TT-SORT-SEQ   (TT-IDX)
028500     .
028600 C110-99.
028700     EXIT.
028800      
028900******************************************************************
029000* eine Welle arbeitsbereiter Vorgaenge einsammeln: Restanzahl
029100* Abhaengigkeiten = 0 und noch ohne Sortier-Position
029200******************************************************************
029300 C200-BUILD-STAGE SECTION.
029400 C200-00.
029500     MOVE ZERO TO C4-STAGE-COUNT
029600     SET TT-IDX TO 1
029700     .
029800 C200-LOOP.
029900     IF TT-IDX > TASK-COUNT
030000        GO TO C200-99
030100     END-IF
030200      
030300     IF TT-DEP-REMAIN (TT-IDX) = ZERO
030400    AND TT-SORT-SEQ   (TT-IDX) = ZERO
030500        ADD 1 TO C4-STAGE-COUNT
030600        SET ST-IDX TO C4-STAGE-COUNT
030700        COMPUTE STAGE-KEY (ST-IDX) =
030800                TT-PRIORITY (TT-IDX) * 10000 + C4-STAGE-COUNT
030900        MOVE TT-IDX TO STAGE-TASK-IDX (ST-IDX)
031000     END-IF
031100      
031200     SET TT-IDX UP BY 1
031300     GO TO C200-LOOP.
031400 C200-99.
031500     EXIT.
031600      
031700******************************************************************
031800* Staging-Liste nach STAGE-KEY aufsteigend sortieren (Insertion-
031900* Sort - die Welle ist typischerweise klein)
032000******************************************************************
032100 C300-SORT-STAGE-BY-KEY SECTION.
032200 C300-00.
032300     IF C4-STAGE-COUNT < 2
032400        GO TO C300-99
032500     END-IF
032600      
032700     PERFORM C310-SORT-PASS
032800             VARYING C4-I1 FROM 2 BY 1
032900             UNTIL C4-I1 > C4-STAGE-COUNT
033000     .
033100 C300-99.
033200     EXIT.
033300      
033400******************************************************************
033500* ein Element an seine sortierte Position einfuegen
033600******************************************************************
033700 C310-SORT-PASS SECTION.
033800 C310-00.
033900     SET ST-IDX TO C4-I1
034000     MOVE STAGE-KEY      (ST-IDX) TO C4-SAVE-KEY
034100     MOVE STAGE-TASK-IDX (ST-IDX) TO C4-SAVE-IDX
034200     MOVE C4-I1                   TO C4-I2
034300     .
034400 C310-LOOP.
034500     IF C4-I2 < 2
034600        GO TO C310-99
034700     END-IF
034800      
034900     SET ST-SRCH-IDX TO C4-I2
035000     SUBTRACT 1 FROM ST-SRCH-IDX
035100      
035200     IF STAGE-KEY (ST-SRCH-IDX) <= C4-SAVE-KEY
035300        GO TO C310-99
035400     END-IF
035500      
035600     SET ST-IDX TO C4-I2
035700     MOVE STAGE-KEY      (ST-SRCH-IDX) TO STAGE-KEY      (ST-IDX)
035800     MOVE STAGE-TASK-IDX (ST-SRCH-IDX) TO STAGE-TASK-IDX (ST-IDX)
035900     SUBTRACT 1 FROM C4-I2
036000     GO TO C310-LOOP.
036100 C310-99.
036200     SET ST-IDX TO C4-I2
036300     MOVE C4-SAVE-KEY TO STAGE-KEY      (ST-IDX)
036400     MOVE C4-SAVE-IDX TO STAGE-TASK-IDX (ST-IDX)
036500     .
036600 C310-EXIT.
036700     EXIT.
036800      
036900******************************************************************
037000* einem Vorgang aus der sortierten Staging-Liste die naechste
037100* Sortier-Position vergeben und die davon abhaengigen Vorgaenge
037200* fortschreiben
037300******************************************************************
037400 C400-ASSIGN-ONE-TASK SECTION.
037500 C400-00.
037600     SET TT-IDX TO STAGE-TASK-IDX (ST-IDX)
037700     ADD 1 TO C4-SORT-SEQ-CTR
037800     MOVE C4-SORT-SEQ-CTR TO TT-SORT-SEQ (TT-IDX)
037900      
038000     PERFORM C410-DECREMENT-DEPENDENTS
038100             VARYING TT-SRCH-IDX FROM 1 BY 1
038200             UNTIL TT-SRCH-IDX > TASK-COUNT
038300     .
038400 C400-99.
038500     EXIT.
038600      
038700******************************************************************
038800* pruefen, ob der soeben einsortierte Vorgang in der Abhaengig-
038900* keitsliste eines anderen Vorgangs steht, und wenn ja dessen
039000* Restanzahl offener Abhaengigkeiten herabsetzen
039100******************************************************************
039200 C410-DECREMENT-DEPENDENTS SECTION.
039300 C410-00.
039400     IF TT-DEP-COUNT (TT-SRCH-IDX) = ZERO
039500        GO TO C410-99
039600     END-IF
039700      
039800     PERFORM C420-SCAN-ONE-DEP-LIST
039900             VARYING C4-I2 FROM 1 BY 1
040000             UNTIL C4-I2 > TT-DEP-COUNT (TT-SRCH-IDX)
040100     .
040200 C410-99.
040300     EXIT.
040400      
040500******************************************************************
040600* ein Element der Abhaengigkeitsliste von TT-SRCH-IDX pruefen
040700******************************************************************
040800 C420-SCAN-ONE-DEP-LIST SECTION.
040900 C420-00.
041000     MOVE TT-DEP-IDS (TT-SRCH-IDX, C4-I2) TO C4-DEP-ID
041100      
041200     IF C4-DEP-ID = TT-TASK-ID (TT-IDX)
041300        SUBTRACT 1 FROM TT-DEP-REMAIN (TT-SRCH-IDX)
041400     END-IF
041500     .
041600 C420-99.
041700     EXIT.
041800      
041900******************************************************************
042000* TIMESTAMP erstellen (Protokollzwecke)
042100******************************************************************
042200 U200-TIMESTAMP SECTION.
042300 U200-00.
042400     ENTER TAL "TIME" USING TAL-TIME-D
042500     .
042600 U200-99.
042700     EXIT.
042800******************************************************************
042900* ENDE Source-Programm
043000******************************************************************
