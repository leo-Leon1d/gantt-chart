000100******************************************************************
000200* GANTTSKR  --  Satzbild TASK-RECORD (Datei TASKSIN)             *
000300*               Projekt SSFNEW-GANTT                             *
000400******************************************************************
000500* Letzte Aenderung :: 1998-11-30
000600* Letzte Version   :: B.00.01
000700* Kurzbeschreibung :: Satzbild eines Vorgangs (Task) des
000800*                     Terminplaners, inkl. Abhaengigkeitsliste
000900*                     und errechneten Start-/Endterminen.
001000* Auftrag          :: SSFNEW-GANTT-1
001100*
001200* Aenderungen
001300*----------------------------------------------------------------*
001400* Vers. | Datum    | von | Kommentar                             *
001500*-------|----------|-----|---------------------------------------*
001600*A.00.00|1988-03-14| klb | Neuerstellung
001700*A.00.01|1989-07-02| klb | TASK-DEP-IDS von OCCURS 5 auf OCCURS 10
001800*       |          |     | erweitert (SSFNEW-GANTT-4)
001900*A.01.00|1992-01-09| rsh | TASK-PRIORITY ergaenzt fuer
002000*       |          |     | Prioritaets-Tie-Break der Sortierung
002100*B.00.00|1996-04-22| klb | TASK-STATUS/88 komplettiert
002200*       |          |     | (N/I/C/P/X)
002300*B.00.01|1998-11-30| twm | Y2K: TASK-EST-START-DATE/END-DATE von
002400*       |          |     | 9(06) JJMMTT auf 9(08) JJJJMMTT erw.
002500*----------------------------------------------------------------*
002600*
002700 01  TASK-RECORD.
002800*        eindeutige Vorgangsnummer, 0 = noch nicht vergeben
002900     05  TASK-ID                 PIC 9(05).
003000*        Bezeichnung des Vorgangs
003100     05  TASK-NAME                PIC X(30).
003200*        geschaetzte Dauer in vollen Stunden
003300     05  TASK-DURATION-HRS        PIC 9(04).
003400*        Prioritaet, kleiner Wert = hoehere Prioritaet
003500     05  TASK-PRIORITY            PIC 9(03).
003600*        Status des Vorgangs
003700     05  TASK-STATUS              PIC X(01).
003800         88  TASK-NOT-STARTED                VALUE "N".
003900         88  TASK-IN-PROGRESS                VALUE "I".
004000         88  TASK-COMPLETED                  VALUE "C".
004100         88  TASK-PAUSED                     VALUE "P".
004200         88  TASK-CANCELLED                  VALUE "X".
004300*        zugeordnete Ressource, 0 = nicht zugeordnet
004400     05  TASK-RESOURCE-ID         PIC 9(05).
004500*        Anzahl belegter Eintraege in TASK-DEP-IDS
004600     05  TASK-DEP-COUNT           PIC 9(02).
004700*        Vorgangsnummern, von denen dieser Vorgang abhaengt
004800     05  TASK-DEP-IDS             PIC 9(05) OCCURS 10 TIMES.
004900*        errechneter Starttermin/-zeit
005000     05  TASK-EST-START-DATE      PIC 9(08).
005100     05  TASK-EST-START-TIME      PIC 9(04).
005200*        errechneter Endtermin/-zeit
005300     05  TASK-EST-END-DATE        PIC 9(08).
005400     05  TASK-EST-END-TIME        PIC 9(04).
005500*        Datum/Zeit getrennt nach Jahr/Monat/Tag, fuer die
005600*        Kalenderpruefung (Wochentagsermittlung) des Start-
005700*        termins - alternative Sicht auf TASK-EST-START-DATE
005800     05  TASK-EST-START-DATE-R REDEFINES
005900         TASK-EST-START-DATE.
006000         10  TASK-EST-START-YYYY  PIC 9(04).
006100         10  TASK-EST-START-MM    PIC 9(02).
006200         10  TASK-EST-START-DD    PIC 9(02).
006300     05  FILLER                   PIC X(09).
