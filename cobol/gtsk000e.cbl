000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =GANTLIB
000700?SEARCH  =GTSK000E
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300      
001400 IDENTIFICATION DIVISION.
001500      
001600 PROGRAM-ID. GTSK000O.
001700 AUTHOR. K. LEUENBERGER.
001800 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG - TERMINPLANUNG.
001900 DATE-WRITTEN. 1988-04-04.
002000 DATE-COMPILED.
002100 SECURITY. NUR FUER INTERNE VERWENDUNG - SSFNEW-GANTT.
002200      
002300*****************************************************************
002400* Letzte Aenderung :: 2001-02-08
002500* Letzte Version   :: C.01.00
002600* Kurzbeschreibung :: Dauerberechnung fuer einen Vorgang: ermittelt
002700*                     ausgehend von Start-Datum/-Zeit und der
002800*                     geplanten Dauer in Stunden das End-Datum
002900*                     und die End-Zeit, wobei je Arbeitsstunde
003000*                     (GCAL000O, IS-WORK-HOUR) eine Stunde der
003100*                     Dauer verbraucht wird.
003200* Auftrag          :: SSFNEW-GANTT-1
003300*                     12345678901234567
003400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003600*----------------------------------------------------------------*
003700* Vers. | Datum    | von | Kommentar                             *
003800*-------|----------|-----|---------------------------------------*
003900*A.00.00|1988-04-04| klb | Neuerstellung aus FGOI000-Geruest
004000*       |          |     | (SSFNEW-GANTT-3)
004100*A.01.00|1991-05-20| rsh | Sicherung gegen Endlosschleife bei
004200*       |          |     | fehlerhafter Dauer ergaenzt
004300*B.00.00|1994-11-03| klb | Ressourcen-Arbeitsfenster jetzt je
004400*       |          |     | Aufruf uebergeben statt fest 08-17 Uhr
004500*B.00.01|1998-12-01| twm | Y2K: TSK-START-DATE/END-DATE von 9(06)
004600*       |          |     | auf 9(08) JJJJMMTT erweitert
004700*C.01.00|2001-02-08| klb | SSFNEW-GANTT-17: Nullstunden-Dauer
004800*       |          |     | (TSK-DURATION-HRS = 0) liefert jetzt
004900*       |          |     | End-Datum = Start-Datum unveraendert
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400*
005500* GTSK000O wird von GANTDRV0O je Vorgang ueber
005600* CALL "GTSK000O" USING TSK-LINK-REC gerufen, nachdem der
005700* fruehestmoegliche Start-Zeitpunkt des Vorgangs (ueber die
005800* Projekt- bzw. Ressourcen-Verfuegbarkeit und GCAL000O/ADVANCE)
005900* feststeht. Es verbraucht die Vorgangsdauer stundenweise, wobei
006000* nur Arbeitsstunden (Kalender und Ressourcen-Arbeitsfenster)
006100* mitgezaehlt werden, und liefert End-Datum und End-Zeit zurueck.
006200*
006300******************************************************************
006400      
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     SWITCH-15 IS ANZEIGE-VERSION-SW
006900         ON STATUS IS SHOW-VERSION
007000     CLASS ALPHNUM IS "0123456789"
007100                      "abcdefghijklmnopqrstuvwxyz"
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                      " .,;-_!$%&/=*+".
007400      
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700      
007800      
007900 DATA DIVISION.
008000 FILE SECTION.
008100      
008200      
008300 WORKING-STORAGE SECTION.
008400*--------------------------------------------------------------------*
008500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008600*--------------------------------------------------------------------*
008700 01          COMP-FELDER.
008800     05      C4-ANZ              PIC S9(04) COMP.
008900     05      C4-I1               PIC S9(04) COMP.
009000     05      C4-HOUR             PIC S9(04) COMP.
009100     05      C4-REMAIN-HRS       PIC S9(04) COMP.
009200     05      C9-HOURS-PROCESSED  PIC S9(09) COMP.
009300      
009400     05      C4-X.
009500      10                         PIC X VALUE LOW-VALUE.
009600      10     C4-X2               PIC X.
009700     05      C4-NUM REDEFINES C4-X
009800                                 PIC S9(04) COMP.
009900     05      FILLER              PIC X(04).
010000      
010100*--------------------------------------------------------------------*
010200* Display-Felder: Praefix D
010300*--------------------------------------------------------------------*
010400 01          DISPLAY-FELDER.
010500     05      D-NUM4              PIC -9(04).
010600     05      D-NUM8              PIC  9(08).
010700     05      FILLER              PIC X(04).
010800      
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08)          VALUE "GTSK000O".
011400     05      K-MAX-HOURS         PIC S9(09) COMP VALUE 87600.
011500     05      K-DAYS-IN-MONTH.
011600         10  PIC 9(02) VALUE 31.
011700         10  PIC 9(02) VALUE 28.
011800         10  PIC 9(02) VALUE 31.
011900         10  PIC 9(02) VALUE 30.
012000         10  PIC 9(02) VALUE 31.
012100         10  PIC 9(02) VALUE 30.
012200         10  PIC 9(02) VALUE 31.
012300         10  PIC 9(02) VALUE 31.
012400         10  PIC 9(02) VALUE 30.
012500         10  PIC 9(02) VALUE 31.
012600         10  PIC 9(02) VALUE 30.
012700         10  PIC 9(02) VALUE 31.
012800     05  K-DAYS-IN-MONTH-R REDEFINES K-DAYS-IN-MONTH.
012900         10  K-DIM OCCURS 12 TIMES PIC 9(02).
013000     05  FILLER              PIC X(04).
013100      
013200*----------------------------------------------------------------*
013300* Conditional-Felder (gemeinsamer Schalterblock)
013400*----------------------------------------------------------------*
013500     COPY GANTSWT OF "=GANTLIB".
013600      
013700*--------------------------------------------------------------------*
013800* weitere Arbeitsfelder
013900*--------------------------------------------------------------------*
014000 01          WORK-FELDER.
014100     05      W-CUR-DATE          PIC 9(08).
014200     05      W-CUR-DATE-R REDEFINES W-CUR-DATE.
014300         10  W-CUR-YYYY          PIC 9(04).
014400         10  W-CUR-MM            PIC 9(02).
014500         10  W-CUR-DD            PIC 9(02).
014600     05      W-CUR-TIME          PIC 9(04).
014700     05      W-LEAP-SW           PIC X(01).
014800         88  W-IS-LEAP-YEAR                VALUE "Y".
014900         88  W-NOT-LEAP-YEAR               VALUE "N".
015000     05      FILLER              PIC X(04).
015100      
015200*--------------------------------------------------------------------*
015300* Datum-Uhrzeitfelder (fuer Protokollzwecke)
015400*--------------------------------------------------------------------*
015500 01          TAL-TIME-D.
015600     05      TAL-JHJJMMTT.
015700        10   TAL-JHJJ            PIC  9(04).
015800        10   TAL-MM              PIC  9(02).
015900        10   TAL-TT              PIC  9(02).
016000     05      TAL-HHMI.
016100        10   TAL-HH              PIC  9(02).
016200        10   TAL-MI              PIC  9(02).
016300     05      TAL-SS              PIC  9(02).
016400     05      FILLER              PIC X(02).
016500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
016600     05      TAL-TIME-N12        PIC  9(12).
016700     05      FILLER              PIC X(02).
016800      
016900*--------------------------------------------------------------------*
017000* Parameter fuer Aufruf der Kalender-Engine GCAL000O
017100*--------------------------------------------------------------------*
017200 01          CAL-PARM-REC.
017300     05      CAL-P-FUNCTION       PIC X(01).
017400     05      CAL-P-WORK-START-HR  PIC 9(02).
017500     05      CAL-P-WORK-END-HR    PIC 9(02).
017600     05      CAL-P-DATE           PIC 9(08).
017700     05      CAL-P-TIME           PIC 9(04).
017800     05      CAL-P-RESULT-SW      PIC X(01).
017900         88  CAL-P-RESULT-YES                VALUE "Y".
018000         88  CAL-P-RESULT-NO                 VALUE "N".
018100     05      CAL-P-OUT-DATE       PIC 9(08).
018200     05      CAL-P-OUT-TIME       PIC 9(04).
018300     05      CAL-P-RC             PIC S9(04) COMP.
018400     05      FILLER               PIC X(04).
018500      
018600 EXTENDED-STORAGE SECTION.
018700      
018800 LINKAGE SECTION.
018900*-->    Uebergabe aus Aufrufer (GANTDRV0O)
019000 01     TSK-LINK-REC.
019100     05  TSK-START-DATE          PIC 9(08).
019200     05  TSK-START-TIME          PIC 9(04).
019300     05  TSK-DURATION-HRS        PIC 9(04).
019400     05  TSK-WORK-START-HR       PIC 9(02).
019500     05  TSK-WORK-END-HR         PIC 9(02).
019600     05  TSK-END-DATE            PIC 9(08).
019700     05  TSK-END-TIME            PIC 9(04).
019800     05  TSK-RC                  PIC S9(04) COMP.
019900     05  FILLER                  PIC X(04).
020000      
020100 PROCEDURE DIVISION USING TSK-LINK-REC.
020200******************************************************************
020300* Steuerungs-Section
020400******************************************************************
020500 A100-STEUERUNG SECTION.
020600 A100-00.
020700     IF  SHOW-VERSION
020800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020900         STOP RUN
021000     END-IF
021100      
021200     PERFORM B000-VORLAUF
021300     PERFORM B100-VERARBEITUNG
021400     PERFORM B090-ENDE
021500     EXIT PROGRAM
021600     .
021700 A100-99.
021800     EXIT.
021900      
022000******************************************************************
022100* Vorlauf
022200******************************************************************
022300 B000-VORLAUF SECTION.
022400 B000-00.
022500     PERFORM C000-INIT
022600     .
022700 B000-99.
022800     EXIT.
022900      
023000******************************************************************
023100* Ende
023200******************************************************************
023300 B090-ENDE SECTION.
023400 B090-00.
023500     IF PRG-ABBRUCH
023600        MOVE 9999 TO TSK-RC
023700     ELSE
023800        MOVE ZERO TO TSK-RC
023900     END-IF
024000     .
024100 B090-99.
024200     EXIT.
024300      
024400******************************************************************
024500* Verarbeitung - Dauer stundenweise verbrauchen
024600******************************************************************
024700 B100-VERARBEITUNG SECTION.
024800 B100-00.
024900     MOVE TSK-START-DATE    TO W-CUR-DATE
025000     MOVE TSK-START-TIME    TO W-CUR-TIME
025100     MOVE TSK-DURATION-HRS  TO C4-REMAIN-HRS
025200     MOVE ZERO              TO C9-HOURS-PROCESSED
025300      
025400     IF C4-REMAIN-HRS = ZERO
025500**       ---> SSFNEW-GANTT-17: Dauer Null -> End = Start
025600        GO TO B100-99
025700     END-IF
025800     .
025900 B100-LOOP.
026000     IF C4-REMAIN-HRS = ZERO
026100        GO TO B100-99
026200     END-IF
026300      
026400     ADD 1 TO C9-HOURS-PROCESSED
026500     IF C9-HOURS-PROCESSED > K-MAX-HOURS
026600**       ---> Sicherung gegen Endlosschleife (SSFNEW-GANTT-9)
026700        SET PRG-ABBRUCH TO TRUE
026800        GO TO B100-99
026900     END-IF
027000      
027100     PERFORM C200-CHK-AND-CONSUME
027200     PERFORM C500-NEXT-HOUR
027300     GO TO B100-LOOP.
027400 B100-99.
027500     MOVE W-CUR-DATE TO TSK-END-DATE
027600     MOVE W-CUR-TIME TO TSK-END-TIME
027700     .
027800 B100-EXIT.
027900     EXIT.
028000      
028100******************************************************************
028200* Initialisierung von Feldern und Strukturen
028300******************************************************************
028400 C000-INIT SECTION.
028500 C000-00.
028600     INITIALIZE SCHALTER.
028700     SET PRG-OK TO TRUE
028800     .
028900 C000-99.
029000     EXIT.
029100      
029200******************************************************************
029300* pruefen, ob W-CUR-DATE/W-CUR-TIME eine Arbeitsstunde ist;
029400* wenn ja, eine Stunde der Restdauer verbrauchen
029500******************************************************************
029600 C200-CHK-AND-CONSUME SECTION.
029700 C200-00.
029800     MOVE "H"                TO CAL-P-FUNCTION
029900     MOVE TSK-WORK-START-HR  TO CAL-P-WORK-START-HR
030000     MOVE TSK-WORK-END-HR    TO CAL-P-WORK-END-HR
030100     MOVE W-CUR-DATE         TO CAL-P-DATE
030200     MOVE W-CUR-TIME         TO CAL-P-TIME
030300      
030400     CALL "GCAL000O" USING CAL-PARM-REC
030500      
030600     IF CAL-P-RESULT-YES
030700        SUBTRACT 1 FROM C4-REMAIN-HRS
030800     END-IF
030900     .
031000 C200-99.
031100     EXIT.
031200      
031300******************************************************************
031400* W-CUR-DATE/W-CUR-TIME um eine Stunde weiterschalten
031500******************************************************************
031600 C500-NEXT-HOUR SECTION.
031700 C500-00.
031800     DIVIDE W-CUR-TIME BY 100 GIVING C4-HOUR
031900      
032000     IF C4-HOUR >= 23
032100        ADD 1 TO W-CUR-DD
032200        MOVE ZERO TO C4-HOUR
032300        PERFORM C510-NORMALIZE-DATE
032400     ELSE
032500        ADD 1 TO C4-HOUR
032600     END-IF
032700      
032800     COMPUTE W-CUR-TIME = C4-HOUR * 100
032900     .
033000 C500-99.
033100     EXIT.
033200      
033300******************************************************************
033400* Monats-/Jahresueberlauf nach ADD 1 TO W-CUR-DD normalisieren
033500******************************************************************
033600 C510-NORMALIZE-DATE SECTION.
033700 C510-00.
033800     PERFORM C520-CALC-LEAP-YEAR
033900      
034000     MOVE K-DIM (W-CUR-MM) TO C4-I1
034100     IF W-CUR-MM = 2 AND W-IS-LEAP-YEAR
034200        ADD 1 TO C4-I1
034300     END-IF
034400      
034500     IF W-CUR-DD > C4-I1
034600        MOVE 1 TO W-CUR-DD
034700        ADD 1 TO W-CUR-MM
034800        IF W-CUR-MM > 12
034900           MOVE 1 TO W-CUR-MM
035000           ADD 1 TO W-CUR-YYYY
035100        END-IF
035200     END-IF
035300     .
035400 C510-99.
035500     EXIT.
035600      
035700******************************************************************
035800* Schaltjahrpruefung
035900******************************************************************
036000 C520-CALC-LEAP-YEAR SECTION.
036100 C520-00.
036200     SET W-NOT-LEAP-YEAR TO TRUE
036300      
036400     DIVIDE W-CUR-YYYY BY 4 GIVING C4-I1 REMAINDER C4-HOUR
036500     IF C4-HOUR NOT = ZERO
036600        GO TO C520-99
036700     END-IF
036800      
036900     DIVIDE W-CUR-YYYY BY 100 GIVING C4-I1 REMAINDER C4-HOUR
037000     IF C4-HOUR NOT = ZERO
037100        SET W-IS-LEAP-YEAR TO TRUE
037200        GO TO C520-99
037300     END-IF
037400      
037500     DIVIDE W-CUR-YYYY BY 400 GIVING C4-I1 REMAINDER C4-HOUR
037600     IF C4-HOUR = ZERO
037700        SET W-IS-LEAP-YEAR TO TRUE
037800     END-IF
037900     .
038000 C520-99.
038100     EXIT.
038200      
038300******************************************************************
038400* TIMESTAMP erstellen (Protokollzwecke)
038500******************************************************************
038600 U200-TIMESTAMP SECTION.
038700 U200-00.
038800     ENTER TAL "TIME" USING TAL-TIME-D
038900     .
039000 U200-99.
039100     EXIT.
039200******************************************************************
039300* ENDE Source-Programm
039400******************************************************************
