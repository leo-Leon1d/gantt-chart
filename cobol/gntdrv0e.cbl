000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =WSYS022
000700?SEARCH  =GANTLIB
000800      
000900* Sourcesafe-Module
001000?SEARCH  =GNTDRV0E
001100      
001200?NOLMAP, SYMBOLS, INSPECT
001300?SAVE ALL
001400?SAVEABEND
001500?LINES 66
001600?CHECK 3
001700      
001800 IDENTIFICATION DIVISION.
001900      
002000 PROGRAM-ID. GNTDRV0O.
002100 AUTHOR. K. LEUENBERGER.
002200 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG - TERMINPLANUNG.
002300 DATE-WRITTEN. 1988-03-14.
002400 DATE-COMPILED.
002500 SECURITY. NUR FUER INTERNE VERWENDUNG - SSFNEW-GANTT.
002600      
002700*****************************************************************
002800* Letzte Aenderung :: 2001-02-08
002900* Letzte Version   :: C.01.00
003000* Kurzbeschreibung :: Hauptlauf des Gantt-Terminplaners. Liest
003100*                     Projektkopf, Ressourcen, Feiertage und
003200*                     Vorgaenge ein, vergibt fehlende Vorgangs-/
003300*                     Ressourcennummern, laesst die Vorgaenge
003400*                     topologisch sortieren (GSRT000O) und
003500*                     errechnet je Vorgang Start- und Endtermin
003600*                     (GCAL000O/GTSK000O), schreibt SCHEDOUT und
003700*                     zum Abschluss TOTALOUT.
003800* Auftrag          :: SSFNEW-GANTT-1
003900*                     12345678901234567
004000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
004100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
004200*----------------------------------------------------------------*
004300* Vers. | Datum    | von | Kommentar                             *
004400*-------|----------|-----|---------------------------------------*
004500*A.00.00|1988-03-14| klb | Neuerstellung aus PHDDRV1-Geruest;
004600*       |          |     | Terminplan-Hauptlauf (SSFNEW-GANTT-1)
004700*A.01.00|1992-01-09| rsh | Ressourcen-Zuordnungspruefung ergaenzt
004800*       |          |     | (PRJ-NO-RESOURCE, SSFNEW-GANTT-9)
004900*B.00.00|1994-11-03| klb | Ressourcen-Verfuegbarkeitsfortschreibung
005000*       |          |     | je Vorgang; Kalenderdateien auf EXTERNAL
005100*       |          |     | Tabellen (GANTTSKT/GANTREST/GANTHOLT)
005200*       |          |     | umgestellt
005300*B.00.01|1998-12-01| twm | Y2K: alle Datumsfelder auf 9(08)
005400*       |          |     | JJJJMMTT erweitert
005500*C.00.00|2000-06-19| rsh | TOT-DURATION-HRS jetzt ueber ganze
005600*       |          |     | Kalendertage/Stunden errechnet statt
005700*       |          |     | stundenweise mitgezaehlt
005800*C.01.00|2001-02-08| klb | SSFNEW-GANTT-17: Vorgangsliste ohne
005900*       |          |     | Vorgaenge liefert Dauer Null ohne
006000*       |          |     | Programmabbruch
006100*----------------------------------------------------------------*
006200*
006300* Programmbeschreibung
006400* --------------------
006500*
006600* GNTDRV0O ist der Hauptlauf des Gantt-Terminplaners. Ablauf:
006700*
006800*   1. PRJHDIN  einlesen (Projektname, Arbeitsfenster, Start)
006900*   2. RESRCIN  einlesen, fehlende RES-ID vergeben
007000*   3. HOLIDIN  einlesen (Feiertagstabelle)
007100*   4. TASKSIN  einlesen, fehlende TASK-ID vergeben
007200*   5. GSRT000O rufen (topologische Sortierung TASK-TABLE)
007300*   6. je Vorgang in Sortierreihenfolge:
007400*        - zugeordnete Ressource suchen (sonst Abbruch)
007500*        - fruehestmoeglicher Start = spaeteres von
007600*          (Projektstart/spaetestes Abhaengigkeits-Ende) und
007700*          Ressourcen-Verfuegbarkeit, vorgerueckt auf den
007800*          naechsten Arbeitszeitpunkt des PROJEKT-Kalenders
007900*          (GCAL000O, Funktion ADVANCE)
008000*        - Ende ueber die Dauer und den RESSOURCEN-Kalender
008100*          (GTSK000O)
008200*        - Ressourcen-Verfuegbarkeit auf das Ende fortschreiben
008300*        - SCHEDOUT-Satz schreiben
008400*   7. TOTALOUT-Summensatz schreiben (Projekt-Zeitspanne, Anzahl)
008500*
008600******************************************************************
008700      
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     SWITCH-15 IS ANZEIGE-VERSION-SW
009300         ON STATUS IS SHOW-VERSION
009400     CLASS ALPHNUM IS "0123456789"
009500                      "abcdefghijklmnopqrstuvwxyz"
009600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009700                      " .,;-_!$%&/=*+".
009800      
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT TASKS-IN          ASSIGN TO TASKSIN.
010200     SELECT RESOURCES-IN      ASSIGN TO RESRCIN.
010300     SELECT HOLIDAYS-IN       ASSIGN TO HOLIDIN.
010400     SELECT PROJECT-HEADER-IN ASSIGN TO PRJHDIN.
010500     SELECT SCHEDULE-OUT      ASSIGN TO SCHEDOUT.
010600     SELECT TOTALS-OUT        ASSIGN TO TOTALOUT.
010700      
010800 DATA DIVISION.
010900 FILE SECTION.
011000*--------------------------------------------------------------------*
011100* Eingabedatei TASKSIN - Vorgaenge (Satzbild siehe GANTTSKR)
011200*--------------------------------------------------------------------*
011300 FD  TASKS-IN
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 133 CHARACTERS.
011600     COPY GANTTSKR OF "=GANTLIB".
011700      
011800*--------------------------------------------------------------------*
011900* Eingabedatei RESRCIN - Ressourcen (Satzbild siehe GANTRESR)
012000*--------------------------------------------------------------------*
012100 FD  RESOURCES-IN
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 46 CHARACTERS.
012400     COPY GANTRESR OF "=GANTLIB".
012500      
012600*--------------------------------------------------------------------*
012700* Eingabedatei HOLIDIN - Feiertage (Satzbild siehe GANTHOLR)
012800*--------------------------------------------------------------------*
012900 FD  HOLIDAYS-IN
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 20 CHARACTERS.
013200     COPY GANTHOLR OF "=GANTLIB".
013300      
013400*--------------------------------------------------------------------*
013500* Eingabedatei PRJHDIN - Projektkopf (Satzbild siehe GANTHDRR)
013600*--------------------------------------------------------------------*
013700 FD  PROJECT-HEADER-IN
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 56 CHARACTERS.
014000     COPY GANTHDRR OF "=GANTLIB".
014100      
014200*--------------------------------------------------------------------*
014300* Ausgabedatei SCHEDOUT - Terminplan (Satzbild siehe GANTOUTR)
014400*--------------------------------------------------------------------*
014500 FD  SCHEDULE-OUT
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 91 CHARACTERS.
014800     COPY GANTOUTR OF "=GANTLIB".
014900      
015000*--------------------------------------------------------------------*
015100* Ausgabedatei TOTALOUT - Summensatz (Satzbild siehe GANTTOTR)
015200*--------------------------------------------------------------------*
015300 FD  TOTALS-OUT
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 72 CHARACTERS.
015600     COPY GANTTOTR OF "=GANTLIB".
015700      
015800      
015900 WORKING-STORAGE SECTION.
016000*--------------------------------------------------------------------*
016100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
016200*--------------------------------------------------------------------*
016300 01          COMP-FELDER.
016400     05      C4-ANZ              PIC S9(04) COMP.
016500     05      C4-I1               PIC S9(04) COMP.
016600     05      C4-I2               PIC S9(04) COMP.
016700     05      C4-SEQ-NUM          PIC S9(04) COMP.
016800     05      C4-DEP-ID           PIC S9(05) COMP.
016900     05      C4-MAX-TASK-ID      PIC S9(05) COMP.
017000     05      C4-MAX-RES-ID       PIC S9(05) COMP.
017100     05      C4-START-HOUR       PIC S9(04) COMP.
017200     05      C4-END-HOUR         PIC S9(04) COMP.
017300     05      C4-QUOT             PIC S9(04) COMP.
017400     05      C4-REM              PIC S9(04) COMP.
017500      
017600     05      C4-X.
017700      10                         PIC X VALUE LOW-VALUE.
017800      10     C4-X2               PIC X.
017900     05      C4-NUM REDEFINES C4-X
018000                                 PIC S9(04) COMP.
018100      
018200     05      C9-ABS-DAYS         PIC S9(09) COMP.
018300     05      C9-START-ABS-DAYS   PIC S9(09) COMP.
018400     05      C9-END-ABS-DAYS     PIC S9(09) COMP.
018500     05      FILLER              PIC X(04).
018600      
018700*--------------------------------------------------------------------*
018800* Display-Felder: Praefix D
018900*--------------------------------------------------------------------*
019000 01          DISPLAY-FELDER.
019100     05      D-NUM4              PIC -9(04).
019200     05      D-NUM5              PIC  9(05).
019300     05      D-NUM8              PIC  9(08).
019400     05      FILLER              PIC X(04).
019500      
019600*--------------------------------------------------------------------*
019700* Felder mit konstantem Inhalt: Praefix K
019800*--------------------------------------------------------------------*
019900 01          KONSTANTE-FELDER.
020000     05      K-MODUL             PIC X(08)          VALUE "GNTDRV0O".
020100     05      K-CUM-DAYS.
020200         10  PIC 9(03) VALUE 000.
020300         10  PIC 9(03) VALUE 031.
020400         10  PIC 9(03) VALUE 059.
020500         10  PIC 9(03) VALUE 090.
020600         10  PIC 9(03) VALUE 120.
020700         10  PIC 9(03) VALUE 151.
020800         10  PIC 9(03) VALUE 181.
020900         10  PIC 9(03) VALUE 212.
021000         10  PIC 9(03) VALUE 243.
021100         10  PIC 9(03) VALUE 273.
021200         10  PIC 9(03) VALUE 304.
021300         10  PIC 9(03) VALUE 334.
021400     05  K-CUM-DAYS-R REDEFINES K-CUM-DAYS.
021500         10  K-CUM OCCURS 12 TIMES PIC 9(03).
021600     05  FILLER              PIC X(04).
021700      
021800*----------------------------------------------------------------*
021900* Conditional-Felder (gemeinsamer Schalterblock)
022000*----------------------------------------------------------------*
022100     COPY GANTSWT OF "=GANTLIB".
022200      
022300*--------------------------------------------------------------------*
022400* weitere Arbeitsfelder
022500*--------------------------------------------------------------------*
022600 01          WORK-FELDER.
022700     05      W-PRJ-NAME           PIC X(30).
022800     05      W-PRJ-WORK-START-HR  PIC 9(02).
022900     05      W-PRJ-WORK-END-HR    PIC 9(02).
023000     05      W-PRJ-EST-START-DATE PIC 9(08).
023100     05      W-PRJ-EST-START-TIME PIC 9(04).
023200      
023300     05      W-MAX-DATE           PIC 9(08).
023400     05      W-MAX-TIME           PIC 9(04).
023500      
023600     05      W-CMP-DATE1          PIC 9(08).
023700     05      W-CMP-TIME1          PIC 9(04).
023800     05      W-CMP-DATE2          PIC 9(08).
023900     05      W-CMP-TIME2          PIC 9(04).
024000     05      W-CMP-RESULT-DATE    PIC 9(08).
024100     05      W-CMP-RESULT-TIME    PIC 9(04).
024200      
024300     05      W-ABSD-DATE          PIC 9(08).
024400     05      W-ABSD-DATE-R REDEFINES W-ABSD-DATE.
024500         10  W-ABSD-YYYY          PIC 9(04).
024600         10  W-ABSD-MM            PIC 9(02).
024700         10  W-ABSD-DD            PIC 9(02).
024800      
024900     05      W-LEAP-SW            PIC X(01).
025000         88  W-IS-LEAP-YEAR                VALUE "Y".
025100         88  W-NOT-LEAP-YEAR               VALUE "N".
025200     05      W-TASK-FOUND-SW      PIC X(01).
025300         88  W-TASK-FOUND                  VALUE "Y".
025400         88  W-TASK-NOT-FOUND               VALUE "N".
025500     05      FILLER               PIC X(04).
025600      
025700*--------------------------------------------------------------------*
025800* Datum-Uhrzeitfelder (fuer Protokollzwecke)
025900*--------------------------------------------------------------------*
026000 01          TAL-TIME-D.
026100     05      TAL-JHJJMMTT.
026200        10   TAL-JHJJ            PIC  9(04).
026300        10   TAL-MM              PIC  9(02).
026400        10   TAL-TT              PIC  9(02).
026500     05      TAL-HHMI.
026600        10   TAL-HH              PIC  9(02).
026700        10   TAL-MI              PIC  9(02).
026800     05      TAL-SS              PIC  9(02).
026900     05      FILLER              PIC X(02).
027000 01          TAL-TIME-N REDEFINES TAL-TIME-D.
027100     05      TAL-TIME-N12        PIC  9(12).
027200     05      FILLER              PIC X(02).
027300      
027400*--------------------------------------------------------------------*
027500* Parameter fuer Aufruf der Kalender-Engine GCAL000O (ADVANCE auf
027600* Projekt-Arbeitsfenster - Start-Terminregel)
027700*--------------------------------------------------------------------*
027800 01          CAL-PARM-REC.
027900     05      CAL-P-FUNCTION       PIC X(01).
028000     05      CAL-P-WORK-START-HR  PIC 9(02).
028100     05      CAL-P-WORK-END-HR    PIC 9(02).
028200     05      CAL-P-DATE           PIC 9(08).
028300     05      CAL-P-TIME           PIC 9(04).
028400     05      CAL-P-RESULT-SW      PIC X(01).
028500         88  CAL-P-RESULT-YES                VALUE "Y".
028600         88  CAL-P-RESULT-NO                 VALUE "N".
028700     05      CAL-P-OUT-DATE       PIC 9(08).
028800     05      CAL-P-OUT-TIME       PIC 9(04).
028900     05      CAL-P-RC             PIC S9(04) COMP.
029000     05      FILLER               PIC X(04).
029100      
029200*--------------------------------------------------------------------*
029300* Parameter fuer Aufruf der Dauerberechnung GTSK000O (End-Terminregel
029400* auf Ressourcen-Arbeitsfenster)
029500*--------------------------------------------------------------------*
029600 01          TSK-PARM-REC.
029700     05      TSK-P-START-DATE     PIC 9(08).
029800     05      TSK-P-START-TIME     PIC 9(04).
029900     05      TSK-P-DURATION-HRS   PIC 9(04).
030000     05      TSK-P-WORK-START-HR  PIC 9(02).
030100     05      TSK-P-WORK-END-HR    PIC 9(02).
030200     05      TSK-P-END-DATE       PIC 9(08).
030300     05      TSK-P-END-TIME       PIC 9(04).
030400     05      TSK-P-RC             PIC S9(04) COMP.
030500     05      FILLER               PIC X(04).
030600      
030700*--------------------------------------------------------------------*
030800* Parameter fuer Aufruf der topologischen Sortierung GSRT000O
030900*--------------------------------------------------------------------*
031000 01          SRT-PARM-REC.
031100     05      SRT-P-RC             PIC S9(04) COMP.
031200     05      FILLER               PIC X(04).
031300      
031400*--------------------------------------------------------------------*
031500* Sortierreihenfolge -> Tabellenindex (von GSRT000O ermittelte
031600* TT-SORT-SEQ zurueck auf den TASK-TABLE-Index aufgeloest)
031700*--------------------------------------------------------------------*
031800 01          SEQ-TABLE.
031900     05      SEQ-ENTRY OCCURS 500 TIMES
032000             INDEXED BY SQ-IDX.
032100         10  SEQ-TASK-IDX         PIC 9(04) COMP.
032200     05      FILLER               PIC X(04).
032300      
032400*--------------------------------------------------------------------*
032500* Vorgangstabelle / Ressourcentabelle / Feiertagstabelle (EXTERNAL,
032600* von diesem Lauf gefuellt und an GCAL000O/GTSK000O/GSRT000O
032700* weitergereicht)
032800*--------------------------------------------------------------------*
032900     COPY GANTTSKT OF "=GANTLIB".
033000     COPY GANTREST OF "=GANTLIB".
033100     COPY GANTHOLT OF "=GANTLIB".
033200      
033300 EXTENDED-STORAGE SECTION.
033400      
033500 PROCEDURE DIVISION.
033600******************************************************************
033700* Steuerungs-Section
033800******************************************************************
033900 A100-STEUERUNG SECTION.
034000 A100-00.
034100     IF  SHOW-VERSION
034200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
034300         STOP RUN
034400     END-IF
034500      
034600     PERFORM B000-VORLAUF
034700     PERFORM B100-VERARBEITUNG
034800     PERFORM B090-ENDE
034900     STOP RUN
035000     .
035100 A100-99.
035200     EXIT.
035300      
035400******************************************************************
035500* Vorlauf - Projektkopf/Ressourcen/Feiertage/Vorgaenge einlesen,
035600* fehlende Nummern vergeben, Vorgaenge topologisch sortieren
035700******************************************************************
035800 B000-VORLAUF SECTION.
035900 B000-00.
036000     PERFORM C000-INIT
036100      
036200     OPEN INPUT  TASKS-IN
036300     OPEN INPUT  RESOURCES-IN
036400     OPEN INPUT  HOLIDAYS-IN
036500     OPEN INPUT  PROJECT-HEADER-IN
036600     OPEN OUTPUT SCHEDULE-OUT
036700     OPEN OUTPUT TOTALS-OUT
036800      
036900     PERFORM C140-LOAD-HEADER
037000     IF PRG-ABBRUCH
037100        GO TO B000-99
037200     END-IF
037300      
037400     PERFORM C120-LOAD-RESOURCES
037500     PERFORM C122-BACKFILL-RESOURCE-IDS
037600             VARYING RT-IDX FROM 1 BY 1
037700             UNTIL RT-IDX > RESOURCE-COUNT
037800      
037900     PERFORM C130-LOAD-HOLIDAYS
038000      
038100     PERFORM C110-LOAD-TASKS
038200     PERFORM C112-BACKFILL-TASK-IDS
038300             VARYING TT-IDX FROM 1 BY 1
038400             UNTIL TT-IDX > TASK-COUNT
038500      
038600     PERFORM C150-SORT-TASKS
038700     .
038800 B000-99.
038900     EXIT.
039000      
039100******************************************************************
039200* Ende - Protokoll und Dateien schliessen
039300******************************************************************
039400 B090-ENDE SECTION.
039500 B090-00.
039600     PERFORM U200-TIMESTAMP
039700      
039800     IF PRG-ABBRUCH
039900        PERFORM Z999-ERRLOG
040000     END-IF
040100      
040200     CLOSE TASKS-IN
040300           RESOURCES-IN
040400           HOLIDAYS-IN
040500           PROJECT-HEADER-IN
040600           SCHEDULE-OUT
040700           TOTALS-OUT
040800     .
040900 B090-99.
041000     EXIT.
041100      
041200******************************************************************
041300* Verarbeitung - je Vorgang in Sortierreihenfolge Start/Ende
041400* errechnen und SCHEDOUT schreiben, zuletzt TOTALOUT schreiben
041500******************************************************************
041600 B100-VERARBEITUNG SECTION.
041700 B100-00.
041800     IF PRG-ABBRUCH
041900        GO TO B100-99
042000     END-IF
042100      
042200     IF TASK-COUNT = ZERO
042300**       ---> SSFNEW-GANTT-17: keine Vorgaenge, Dauer Null, kein
042400**            Abbruch
042500        GO TO B100-TOTALS
042600     END-IF
042700      
042800     PERFORM C200-INIT-RESOURCE-AVAIL
042900             VARYING RT-IDX FROM 1 BY 1
043000             UNTIL RT-IDX > RESOURCE-COUNT
043100      
043200     PERFORM C205-BUILD-SEQ-TABLE
043300             VARYING TT-IDX FROM 1 BY 1
043400             UNTIL TT-IDX > TASK-COUNT
043500      
043600     MOVE 1 TO C4-SEQ-NUM
043700     .
043800 B100-LOOP.
043900     IF C4-SEQ-NUM > TASK-COUNT
044000        GO TO B100-TOTALS
044100     END-IF
044200      
044300     PERFORM C210-PROCESS-ONE-TASK
044400      
044500     IF PRG-ABBRUCH
044600        GO TO B100-99
044700     END-IF
044800      
044900     ADD 1 TO C4-SEQ-NUM
045000     GO TO B100-LOOP.
045100 B100-TOTALS.
045200     PERFORM C300-CALC-TOTALS
045300     PERFORM C310-WRITE-TOTALS-OUT
045400     .
045500 B100-99.
045600     EXIT.
045700      
045800******************************************************************
045900* Initialisierung von Feldern und Strukturen
046000******************************************************************
046100 C000-INIT SECTION.
046200 C000-00.
046300     INITIALIZE SCHALTER.
046400     SET PRG-OK TO TRUE
046500     .
046600 C000-99.
046700     EXIT.
046800      
046900******************************************************************
047000* TASKSIN vollstaendig in TASK-TABLE einlesen, hoechste vergebene
047100* TASK-ID merken (fuer die nachfolgende Nummernvergabe)
047200******************************************************************
047300 C110-LOAD-TASKS SECTION.
047400 C110-00.
047500     MOVE ZERO TO TASK-COUNT
047600     MOVE ZERO TO C4-MAX-TASK-ID
047700     READ TASKS-IN
047800         AT END SET FILE-EOF TO TRUE
047900     END-READ
048000     .
048100 C110-LOOP.
048200     IF FILE-EOF
048300        GO TO C110-99
048400     END-IF
048500      
048600     ADD 1 TO TASK-COUNT
048700     SET TT-IDX TO TASK-COUNT
048800      
048900     MOVE TASK-ID           TO TT-TASK-ID        (TT-IDX)
049000     MOVE TASK-NAME         TO TT-TASK-NAME      (TT-IDX)
049100     MOVE TASK-DURATION-HRS TO TT-DURATION-HRS   (TT-IDX)
049200     MOVE TASK-PRIORITY     TO TT-PRIORITY       (TT-IDX)
049300     MOVE TASK-STATUS       TO TT-STATUS         (TT-IDX)
049400     MOVE TASK-RESOURCE-ID  TO TT-RESOURCE-ID    (TT-IDX)
049500     MOVE TASK-DEP-COUNT    TO TT-DEP-COUNT      (TT-IDX)
049600      
049700     IF TASK-DEP-COUNT > ZERO
049800        PERFORM C111-COPY-DEP-IDS
049900                VARYING C4-I1 FROM 1 BY 1
050000                UNTIL C4-I1 > TASK-DEP-COUNT
050100     END-IF
050200      
050300     MOVE ZERO TO TT-EST-START-DATE (TT-IDX)
050400     MOVE ZERO TO TT-EST-START-TIME (TT-IDX)
050500     MOVE ZERO TO TT-EST-END-DATE   (TT-IDX)
050600     MOVE ZERO TO TT-EST-END-TIME   (TT-IDX)
050700     MOVE ZERO TO TT-SORT-SEQ       (TT-IDX)
050800     MOVE ZERO TO TT-DEP-REMAIN     (TT-IDX)
050900     SET  TT-NO-DATES (TT-IDX) TO TRUE
051000      
051100     IF TASK-ID > C4-MAX-TASK-ID
051200        MOVE TASK-ID TO C4-MAX-TASK-ID
051300     END-IF
051400      
051500     READ TASKS-IN
051600         AT END SET FILE-EOF TO TRUE
051700     END-READ
051800     GO TO C110-LOOP.
051900 C110-99.
052000     EXIT.
052100      
052200******************************************************************
052300* ein Element der Abhaengigkeitsliste aus TASKSIN nach TT-DEP-IDS
052400* uebernehmen
052500******************************************************************
052600 C111-COPY-DEP-IDS SECTION.
052700 C111-00.
052800     MOVE TASK-DEP-IDS (C4-I1) TO TT-DEP-IDS (TT-IDX, C4-I1)
052900     .
053000 C111-99.
053100     EXIT.
053200      
053300******************************************************************
053400* fehlende TASK-ID (= Null) fortlaufend ab der hoechsten bereits
053500* vergebenen Nummer vergeben
053600******************************************************************
053700 C112-BACKFILL-TASK-IDS SECTION.
053800 C112-00.
053900     IF TT-TASK-ID (TT-IDX) = ZERO
054000        ADD 1 TO C4-MAX-TASK-ID
054100        MOVE C4-MAX-TASK-ID TO TT-TASK-ID (TT-IDX)
054200     END-IF
054300     .
054400 C112-99.
054500     EXIT.
054600      
054700******************************************************************
054800* RESRCIN vollstaendig in RESOURCE-TABLE einlesen, Verfuegbarkeit
054900* vorerst auf Null (wird in C200-INIT-RESOURCE-AVAIL vorbelegt),
055000* hoechste vergebene RES-ID merken
055100******************************************************************
055200 C120-LOAD-RESOURCES SECTION.
055300 C120-00.
055400     MOVE ZERO TO RESOURCE-COUNT
055500     MOVE ZERO TO C4-MAX-RES-ID
055600     READ RESOURCES-IN
055700         AT END SET FILE-EOF TO TRUE
055800     END-READ
055900     .
056000 C120-LOOP.
056100     IF FILE-EOF
056200        GO TO C120-99
056300     END-IF
056400      
056500     ADD 1 TO RESOURCE-COUNT
056600     SET RT-IDX TO RESOURCE-COUNT
056700      
056800     MOVE RES-ID            TO RT-RES-ID        (RT-IDX)
056900     MOVE RES-NAME          TO RT-RES-NAME      (RT-IDX)
057000     MOVE RES-WORK-START-HR TO RT-WORK-START-HR (RT-IDX)
057100     MOVE RES-WORK-END-HR   TO RT-WORK-END-HR   (RT-IDX)
057200     MOVE ZERO               TO RT-AVAIL-DATE   (RT-IDX)
057300     MOVE ZERO               TO RT-AVAIL-TIME   (RT-IDX)
057400      
057500     IF RES-ID > C4-MAX-RES-ID
057600        MOVE RES-ID TO C4-MAX-RES-ID
057700     END-IF
057800      
057900     READ RESOURCES-IN
058000         AT END SET FILE-EOF TO TRUE
058100     END-READ
058200     GO TO C120-LOOP.
058300 C120-99.
058400     EXIT.
058500      
058600******************************************************************
058700* fehlende RES-ID (= Null) fortlaufend ab der hoechsten bereits
058800* vergebenen Nummer vergeben
058900******************************************************************
059000 C122-BACKFILL-RESOURCE-IDS SECTION.
059100 C122-00.
059200     IF RT-RES-ID (RT-IDX) = ZERO
059300        ADD 1 TO C4-MAX-RES-ID
059400        MOVE C4-MAX-RES-ID TO RT-RES-ID (RT-IDX)
059500     END-IF
059600     .
059700 C122-99.
059800     EXIT.
059900      
060000******************************************************************
060100* HOLIDIN vollstaendig in HOLIDAY-TABLE einlesen
060200******************************************************************
060300 C130-LOAD-HOLIDAYS SECTION.
060400 C130-00.
060500     MOVE ZERO TO HOLIDAY-COUNT
060600     READ HOLIDAYS-IN
060700         AT END SET FILE-EOF TO TRUE
060800     END-READ
060900     .
061000 C130-LOOP.
061100     IF FILE-EOF
061200        GO TO C130-99
061300     END-IF
061400      
061500     ADD 1 TO HOLIDAY-COUNT
061600     SET HT-IDX TO HOLIDAY-COUNT
061700     MOVE HOL-DATE TO HT-HOL-DATE (HT-IDX)
061800      
061900     READ HOLIDAYS-IN
062000         AT END SET FILE-EOF TO TRUE
062100     END-READ
062200     GO TO C130-LOOP.
062300 C130-99.
062400     EXIT.
062500      
062600******************************************************************
062700* PRJHDIN einlesen - Projektname, Arbeitsfenster, Start; ohne
062800* Kopfsatz oder ohne Starttermin kein Terminplan moeglich
062900******************************************************************
063000 C140-LOAD-HEADER SECTION.
063100 C140-00.
063200     READ PROJECT-HEADER-IN
063300         AT END SET FILE-EOF TO TRUE
063400     END-READ
063500      
063600     IF FILE-EOF
063700        SET PRJ-NO-START TO TRUE
063800        SET PRG-ABBRUCH  TO TRUE
063900        GO TO C140-99
064000     END-IF
064100      
064200     MOVE PRJ-NAME              TO W-PRJ-NAME
064300     MOVE PRJ-CAL-WORK-START-HR TO W-PRJ-WORK-START-HR
064400     MOVE PRJ-CAL-WORK-END-HR   TO W-PRJ-WORK-END-HR
064500     MOVE PRJ-EST-START-DATE    TO W-PRJ-EST-START-DATE
064600     MOVE PRJ-EST-START-TIME    TO W-PRJ-EST-START-TIME
064700      
064800     IF W-PRJ-EST-START-DATE = ZERO
064900        SET PRJ-NO-START TO TRUE
065000        SET PRG-ABBRUCH  TO TRUE
065100     END-IF
065200     .
065300 C140-99.
065400     EXIT.
065500      
065600******************************************************************
065700* GSRT000O rufen - topologische Sortierung der TASK-TABLE
065800******************************************************************
065900 C150-SORT-TASKS SECTION.
066000 C150-00.
066100     CALL "GSRT000O" USING SRT-PARM-REC
066200      
066300     IF SRT-P-RC NOT = ZERO
066400        SET PRJ-CYCLE   TO TRUE
066500        SET PRG-ABBRUCH TO TRUE
066600     END-IF
066700     .
066800 C150-99.
066900     EXIT.
067000      
067100******************************************************************
067200* Verfuegbarkeit jeder Ressource zu Laufbeginn auf den
067300* Projektstart vorbelegen (Start-Terminregel)
067400******************************************************************
067500 C200-INIT-RESOURCE-AVAIL SECTION.
067600 C200-00.
067700     MOVE W-PRJ-EST-START-DATE TO RT-AVAIL-DATE (RT-IDX)
067800     MOVE W-PRJ-EST-START-TIME TO RT-AVAIL-TIME (RT-IDX)
067900     .
068000 C200-99.
068100     EXIT.
068200      
068300******************************************************************
068400* TT-SORT-SEQ (von GSRT000O vergeben) auf den TASK-TABLE-Index
068500* zurueck aufloesen
068600******************************************************************
068700 C205-BUILD-SEQ-TABLE SECTION.
068800 C205-00.
068900     SET SQ-IDX TO TT-SORT-SEQ (TT-IDX)
069000     MOVE TT-IDX TO SEQ-TASK-IDX (SQ-IDX)
069100     .
069200 C205-99.
069300     EXIT.
069400      
069500******************************************************************
069600* einen Vorgang in Sortierreihenfolge vollstaendig verarbeiten:
069700* Ressource suchen, Start/Ende errechnen, Ressourcen-Verfuegbar-
069800* keit fortschreiben, SCHEDOUT schreiben
069900******************************************************************
070000 C210-PROCESS-ONE-TASK SECTION.
070100 C210-00.
070200     SET TT-IDX TO SEQ-TASK-IDX (C4-SEQ-NUM)
070300      
070400     PERFORM C220-FIND-RESOURCE
070500      
070600     IF RES-UNASSIGNED
070700        SET PRJ-NO-RESOURCE TO TRUE
070800        SET PRG-ABBRUCH     TO TRUE
070900        GO TO C210-99
071000     END-IF
071100      
071200     PERFORM C230-CALC-START
071300     PERFORM C240-CALC-END
071400     PERFORM C250-UPDATE-RESOURCE
071500     PERFORM C260-STORE-TASK-DATES
071600     PERFORM C270-WRITE-SCHEDULE-OUT
071700     .
071800 C210-99.
071900     EXIT.
072000      
072100******************************************************************
072200* RESOURCE-TABLE nach TT-RESOURCE-ID des aktuellen Vorgangs
072300* durchsuchen (No-resource-Regel)
072400******************************************************************
072500 C220-FIND-RESOURCE SECTION.
072600 C220-00.
072700     IF TT-RESOURCE-ID (TT-IDX) = ZERO
072800        SET RES-UNASSIGNED TO TRUE
072900        GO TO C220-99
073000     END-IF
073100      
073200     SET RES-ASSIGNED TO TRUE
073300     SET RT-IDX TO 1
073400     .
073500 C220-LOOP.
073600     IF RT-IDX > RESOURCE-COUNT
073700        SET RES-UNASSIGNED TO TRUE
073800        GO TO C220-99
073900     END-IF
074000      
074100     IF RT-RES-ID (RT-IDX) = TT-RESOURCE-ID (TT-IDX)
074200        GO TO C220-99
074300     END-IF
074400      
074500     SET RT-IDX UP BY 1
074600     GO TO C220-LOOP.
074700 C220-99.
074800     EXIT.
074900      
075000******************************************************************
075100* fruehestmoeglichen Start errechnen: spaeteres von Projektstart/
075200* spaetestem Abhaengigkeits-Ende und Ressourcen-Verfuegbarkeit,
075300* vorgerueckt auf den naechsten Arbeitszeitpunkt des PROJEKT-
075400* Kalenders
075500******************************************************************
075600 C230-CALC-START SECTION.
075700 C230-00.
075800     PERFORM C232-CALC-MAX-DEP-END
075900      
076000     MOVE W-MAX-DATE             TO W-CMP-DATE1
076100     MOVE W-MAX-TIME             TO W-CMP-TIME1
076200     MOVE RT-AVAIL-DATE (RT-IDX) TO W-CMP-DATE2
076300     MOVE RT-AVAIL-TIME (RT-IDX) TO W-CMP-TIME2
076400     PERFORM C236-LATER-OF
076500      
076600     MOVE "A"                  TO CAL-P-FUNCTION
076700     MOVE W-PRJ-WORK-START-HR  TO CAL-P-WORK-START-HR
076800     MOVE W-PRJ-WORK-END-HR    TO CAL-P-WORK-END-HR
076900     MOVE W-CMP-RESULT-DATE    TO CAL-P-DATE
077000     MOVE W-CMP-RESULT-TIME    TO CAL-P-TIME
077100      
077200     CALL "GCAL000O" USING CAL-PARM-REC
077300      
077400     MOVE CAL-P-OUT-DATE TO TT-EST-START-DATE (TT-IDX)
077500     MOVE CAL-P-OUT-TIME TO TT-EST-START-TIME (TT-IDX)
077600     .
077700 C230-99.
077800     EXIT.
077900      
078000******************************************************************
078100* W-MAX-DATE/TIME auf das spaetere von Projektstart und dem
078200* spaetesten Ende aller Abhaengigkeiten des aktuellen Vorgangs
078300* setzen (Dependency-ready-Regel)
078400******************************************************************
078500 C232-CALC-MAX-DEP-END SECTION.
078600 C232-00.
078700     MOVE W-PRJ-EST-START-DATE TO W-MAX-DATE
078800     MOVE W-PRJ-EST-START-TIME TO W-MAX-TIME
078900      
079000     IF TT-DEP-COUNT (TT-IDX) = ZERO
079100        GO TO C232-99
079200     END-IF
079300      
079400     PERFORM C234-SCAN-ONE-DEP
079500             VARYING C4-I1 FROM 1 BY 1
079600             UNTIL C4-I1 > TT-DEP-COUNT (TT-IDX)
079700     .
079800 C232-99.
079900     EXIT.
080000      
080100******************************************************************
080200* eine Abhaengigkeit des aktuellen Vorgangs gegen W-MAX-DATE/TIME
080300* pruefen
080400******************************************************************
080500 C234-SCAN-ONE-DEP SECTION.
080600 C234-00.
080700     MOVE TT-DEP-IDS (TT-IDX, C4-I1) TO C4-DEP-ID
080800     PERFORM C235-FIND-TASK-BY-ID
080900      
081000     IF W-TASK-NOT-FOUND
081100        GO TO C234-99
081200     END-IF
081300      
081400     MOVE W-MAX-DATE                    TO W-CMP-DATE1
081500     MOVE W-MAX-TIME                    TO W-CMP-TIME1
081600     MOVE TT-EST-END-DATE (TT-SRCH-IDX)  TO W-CMP-DATE2
081700     MOVE TT-EST-END-TIME (TT-SRCH-IDX)  TO W-CMP-TIME2
081800     PERFORM C236-LATER-OF
081900      
082000     MOVE W-CMP-RESULT-DATE TO W-MAX-DATE
082100     MOVE W-CMP-RESULT-TIME TO W-MAX-TIME
082200     .
082300 C234-99.
082400     EXIT.
082500      
082600******************************************************************
082700* TASK-TABLE nach TT-TASK-ID = C4-DEP-ID durchsuchen
082800******************************************************************
082900 C235-FIND-TASK-BY-ID SECTION.
083000 C235-00.
083100     SET W-TASK-NOT-FOUND TO TRUE
083200     SET TT-SRCH-IDX TO 1
083300     .
083400 C235-LOOP.
083500     IF TT-SRCH-IDX > TASK-COUNT
083600        GO TO C235-99
083700     END-IF
083800      
083900     IF TT-TASK-ID (TT-SRCH-IDX) = C4-DEP-ID
084000        SET W-TASK-FOUND TO TRUE
084100        GO TO C235-99
084200     END-IF
084300      
084400     SET TT-SRCH-IDX UP BY 1
084500     GO TO C235-LOOP.
084600 C235-99.
084700     EXIT.
084800      
084900******************************************************************
085000* das spaetere von zwei Datum/Zeit-Paaren ermitteln
085100* (W-CMP-DATE1/TIME1, W-CMP-DATE2/TIME2 -> W-CMP-RESULT-DATE/TIME)
085200******************************************************************
085300 C236-LATER-OF SECTION.
085400 C236-00.
085500     IF W-CMP-DATE1 > W-CMP-DATE2
085600        MOVE W-CMP-DATE1 TO W-CMP-RESULT-DATE
085700        MOVE W-CMP-TIME1 TO W-CMP-RESULT-TIME
085800     ELSE
085900     IF W-CMP-DATE1 < W-CMP-DATE2
086000        MOVE W-CMP-DATE2 TO W-CMP-RESULT-DATE
086100        MOVE W-CMP-TIME2 TO W-CMP-RESULT-TIME
086200     ELSE
086300        IF W-CMP-TIME1 >= W-CMP-TIME2
086400           MOVE W-CMP-DATE1 TO W-CMP-RESULT-DATE
086500           MOVE W-CMP-TIME1 TO W-CMP-RESULT-TIME
086600        ELSE
086700           MOVE W-CMP-DATE2 TO W-CMP-RESULT-DATE
086800           MOVE W-CMP-TIME2 TO W-CMP-RESULT-TIME
086900        END-IF
087000     END-IF
087100     END-IF
087200     .
087300 C236-99.
087400     EXIT.
087500      
087600******************************************************************
087700* Ende errechnen - GTSK000O verbraucht die Vorgangsdauer stunden-
087800* weise auf dem Arbeitsfenster der zugeordneten RESSOURCE
087900******************************************************************
088000 C240-CALC-END SECTION.
088100 C240-00.
088200     MOVE TT-EST-START-DATE (TT-IDX) TO TSK-P-START-DATE
088300     MOVE TT-EST-START-TIME (TT-IDX) TO TSK-P-START-TIME
088400     MOVE TT-DURATION-HRS   (TT-IDX) TO TSK-P-DURATION-HRS
088500     MOVE RT-WORK-START-HR  (RT-IDX) TO TSK-P-WORK-START-HR
088600     MOVE RT-WORK-END-HR    (RT-IDX) TO TSK-P-WORK-END-HR
088700      
088800     CALL "GTSK000O" USING TSK-PARM-REC
088900      
089000     MOVE TSK-P-END-DATE TO TT-EST-END-DATE (TT-IDX)
089100     MOVE TSK-P-END-TIME TO TT-EST-END-TIME (TT-IDX)
089200     .
089300 C240-99.
089400     EXIT.
089500      
089600******************************************************************
089700* Verfuegbarkeit der zugeordneten Ressource auf das Vorgangsende
089800* fortschreiben (Resource-availability-update-Regel)
089900******************************************************************
090000 C250-UPDATE-RESOURCE SECTION.
090100 C250-00.
090200     MOVE TT-EST-END-DATE (TT-IDX) TO RT-AVAIL-DATE (RT-IDX)
090300     MOVE TT-EST-END-TIME (TT-IDX) TO RT-AVAIL-TIME (RT-IDX)
090400     .
090500 C250-99.
090600     EXIT.
090700      
090800******************************************************************
090900* Vorgang als terminiert kennzeichnen (fuer die Summenbildung)
091000******************************************************************
091100 C260-STORE-TASK-DATES SECTION.
091200 C260-00.
091300     SET TT-HAS-DATES (TT-IDX) TO TRUE
091400     .
091500 C260-99.
091600     EXIT.
091700      
091800******************************************************************
091900* SCHEDOUT-Satz fuer den aktuellen Vorgang schreiben
092000******************************************************************
092100 C270-WRITE-SCHEDULE-OUT SECTION.
092200 C270-00.
092300     MOVE TT-TASK-ID         (TT-IDX) TO OUT-TASK-ID
092400     MOVE TT-TASK-NAME       (TT-IDX) TO OUT-TASK-NAME
092500     MOVE RT-RES-NAME        (RT-IDX) TO OUT-RESOURCE-NAME
092600     MOVE TT-EST-START-DATE  (TT-IDX) TO OUT-EST-START-DATE
092700     MOVE TT-EST-START-TIME  (TT-IDX) TO OUT-EST-START-TIME
092800     MOVE TT-EST-END-DATE    (TT-IDX) TO OUT-EST-END-DATE
092900     MOVE TT-EST-END-TIME    (TT-IDX) TO OUT-EST-END-TIME
093000     MOVE TT-DURATION-HRS    (TT-IDX) TO OUT-DURATION-HRS
093100      
093200     WRITE SCHEDULE-OUTPUT-RECORD
093300     .
093400 C270-99.
093500     EXIT.
093600      
093700******************************************************************
093800* Projekt-Summen errechnen: Start des ersten, Ende des letzten
093900* Vorgangs in Sortierreihenfolge; ohne Vorgaenge Dauer Null
094000* (Project-duration-Regel)
094100******************************************************************
094200 C300-CALC-TOTALS SECTION.
094300 C300-00.
094400     MOVE W-PRJ-NAME  TO TOT-PROJECT-NAME
094500     MOVE TASK-COUNT  TO TOT-TASK-COUNT
094600      
094700     IF TASK-COUNT = ZERO
094800        MOVE ZERO TO TOT-EST-START-DATE
094900        MOVE ZERO TO TOT-EST-START-TIME
095000        MOVE ZERO TO TOT-EST-END-DATE
095100        MOVE ZERO TO TOT-EST-END-TIME
095200        MOVE ZERO TO TOT-DURATION-HRS
095300        GO TO C300-99
095400     END-IF
095500      
095600     SET TT-IDX TO SEQ-TASK-IDX (1)
095700     MOVE TT-EST-START-DATE (TT-IDX) TO TOT-EST-START-DATE
095800     MOVE TT-EST-START-TIME (TT-IDX) TO TOT-EST-START-TIME
095900      
096000     SET TT-IDX TO SEQ-TASK-IDX (TASK-COUNT)
096100     MOVE TT-EST-END-DATE (TT-IDX) TO TOT-EST-END-DATE
096200     MOVE TT-EST-END-TIME (TT-IDX) TO TOT-EST-END-TIME
096300      
096400     PERFORM C305-CALC-DURATION-HRS
096500     .
096600 C300-99.
096700     EXIT.
096800      
096900******************************************************************
097000* TOT-DURATION-HRS = ganze Stunden zwischen Projektstart und
097100* Projektende (ueber Kalendertage, nicht stundenweise gezaehlt)
097200******************************************************************
097300 C305-CALC-DURATION-HRS SECTION.
097400 C305-00.
097500     MOVE TOT-EST-START-DATE TO W-ABSD-DATE
097600     PERFORM C306-CALC-ABS-DAYS
097700     MOVE C9-ABS-DAYS TO C9-START-ABS-DAYS
097800     DIVIDE TOT-EST-START-TIME BY 100 GIVING C4-START-HOUR
097900      
098000     MOVE TOT-EST-END-DATE TO W-ABSD-DATE
098100     PERFORM C306-CALC-ABS-DAYS
098200     MOVE C9-ABS-DAYS TO C9-END-ABS-DAYS
098300     DIVIDE TOT-EST-END-TIME BY 100 GIVING C4-END-HOUR
098400      
098500     COMPUTE TOT-DURATION-HRS =
098600             (C9-END-ABS-DAYS - C9-START-ABS-DAYS) * 24
098700           + (C4-END-HOUR - C4-START-HOUR)
098800     .
098900 C305-99.
099000     EXIT.
099100      
099200******************************************************************
099300* W-ABSD-DATE (JJJJMMTT) in eine fortlaufende Tagesnummer seit
099400* Jahr Null umrechnen (fuer die Differenzbildung in C305)
099500******************************************************************
099600 C306-CALC-ABS-DAYS SECTION.
099700 C306-00.
099800     PERFORM C307-CALC-LEAP-YEAR
099900      
100000     COMPUTE C9-ABS-DAYS =
100100             (W-ABSD-YYYY - 1) * 365
100200           + (W-ABSD-YYYY - 1) / 4
100300           - (W-ABSD-YYYY - 1) / 100
100400           + (W-ABSD-YYYY - 1) / 400
100500           + K-CUM (W-ABSD-MM)
100600           + W-ABSD-DD
100700      
100800     IF W-ABSD-MM > 2 AND W-IS-LEAP-YEAR
100900        ADD 1 TO C9-ABS-DAYS
101000     END-IF
101100     .
101200 C306-99.
101300     EXIT.
101400      
101500******************************************************************
101600* Schaltjahrpruefung fuer W-ABSD-YYYY
101700******************************************************************
101800 C307-CALC-LEAP-YEAR SECTION.
101900 C307-00.
102000     SET W-NOT-LEAP-YEAR TO TRUE
102100      
102200     DIVIDE W-ABSD-YYYY BY 4 GIVING C4-QUOT REMAINDER C4-REM
102300     IF C4-REM NOT = ZERO
102400        GO TO C307-99
102500     END-IF
102600      
102700     DIVIDE W-ABSD-YYYY BY 100 GIVING C4-QUOT REMAINDER C4-REM
102800     IF C4-REM NOT = ZERO
102900        SET W-IS-LEAP-YEAR TO TRUE
103000        GO TO C307-99
103100     END-IF
103200      
103300     DIVIDE W-ABSD-YYYY BY 400 GIVING C4-QUOT REMAINDER C4-REM
103400     IF C4-REM = ZERO
103500        SET W-IS-LEAP-YEAR TO TRUE
103600     END-IF
103700     .
103800 C307-99.
103900     EXIT.
104000      
104100******************************************************************
104200* TOTALOUT-Summensatz schreiben
104300******************************************************************
104400 C310-WRITE-TOTALS-OUT SECTION.
104500 C310-00.
104600     WRITE PROJECT-TOTALS-RECORD
104700     .
104800 C310-99.
104900     EXIT.
105000      
105100******************************************************************
105200* TIMESTAMP erstellen (Protokollzwecke)
105300******************************************************************
105400 U200-TIMESTAMP SECTION.
105500 U200-00.
105600     ENTER TAL "TIME" USING TAL-TIME-D
105700     .
105800 U200-99.
105900     EXIT.
106000      
106100******************************************************************
106200* Abbruchgrund protokollieren
106300******************************************************************
106400 Z999-ERRLOG SECTION.
106500 Z999-00.
106600     EVALUATE TRUE
106700         WHEN PRJ-NO-START
106800              DISPLAY K-MODUL ": Projektstart fehlt in PRJHDIN"
106900         WHEN PRJ-CYCLE
107000              DISPLAY K-MODUL ": Abhaengigkeitszyklus in TASKSIN"
107100         WHEN PRJ-NO-RESOURCE
107200              DISPLAY K-MODUL ": Vorgang ohne Ressourcen-Zuordnung"
107300         WHEN OTHER
107400              DISPLAY K-MODUL ": Programmabbruch"
107500     END-EVALUATE
107600     .
107700 Z999-99.
107800     EXIT.
107900******************************************************************
108000* ENDE Source-Programm
108100******************************************************************
