000100******************************************************************
000200* GANTHOLR  --  Satzbild CALENDAR-HOLIDAY-RECORD (Datei HOLIDIN) *
000300*               Projekt SSFNEW-GANTT                             *
000400******************************************************************
000500* Letzte Aenderung :: 1998-11-30
000600* Letzte Version   :: B.00.01
000700* Kurzbeschreibung :: Ein arbeitsfreier Kalendertag.
000800* Auftrag          :: SSFNEW-GANTT-1
000900*
001000* Aenderungen
001100*----------------------------------------------------------------*
001200* Vers. | Datum    | von | Kommentar                             *
001300*-------|----------|-----|---------------------------------------*
001400*A.00.00|1988-03-14| klb | Neuerstellung
001500*B.00.01|1998-11-30| twm | Y2K: HOL-DATE von 9(06) JJMMTT auf
001600*       |          |     | 9(08) JJJJMMTT erweitert
001700*----------------------------------------------------------------*
001800*
001900 01  CALENDAR-HOLIDAY-RECORD.
002000*        arbeitsfreier Kalendertag (JJJJMMTT)
002100     05  HOL-DATE                 PIC 9(08).
002200     05  HOL-DATE-R REDEFINES HOL-DATE.
002300         10  HOL-YYYY             PIC 9(04).
002400         10  HOL-MM               PIC 9(02).
002500         10  HOL-DD               PIC 9(02).
002600     05  FILLER                   PIC X(12).
