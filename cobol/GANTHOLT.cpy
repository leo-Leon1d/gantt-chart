000100******************************************************************
000200* GANTHOLT  --  Arbeitstabelle aller Feiertage (HOLIDAY-TABLE)   *
000300*               EXTERNAL, genutzt von GCAL000O (IS-WORK-DAY) und *
000400*               von GANTDRV0O beim Einlesen.                    *
000500*               Projekt SSFNEW-GANTT                             *
000600******************************************************************
000700* Letzte Aenderung :: 1988-03-14
000800* Letzte Version   :: A.00.00
000900* Kurzbeschreibung :: haelt alle aus HOLIDIN gelesenen arbeits-
001000*                     freien Kalendertage im Speicher.
001100* Auftrag          :: SSFNEW-GANTT-1
001200*
001300* Aenderungen
001400*----------------------------------------------------------------*
001500* Vers. | Datum    | von | Kommentar                             *
001600*-------|----------|-----|---------------------------------------*
001700*A.00.00|1988-03-14| klb | Neuerstellung, MAX-HOLIDAYS = 100
001800*----------------------------------------------------------------*
001900*
002000 01  MAX-HOLIDAYS                 PIC 9(04) COMP VALUE 100.
002100 01  HOLIDAY-COUNT                PIC 9(04) COMP VALUE ZERO.
002200      
002300 01  HOLIDAY-TABLE IS EXTERNAL.
002400     05  HOL-TAB-ENTRY OCCURS 100 TIMES
002500         INDEXED BY HT-IDX.
002600         10  HT-HOL-DATE          PIC 9(08).
002700         10  FILLER               PIC X(02).
