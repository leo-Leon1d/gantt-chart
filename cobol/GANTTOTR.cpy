000100******************************************************************
000200* GANTTOTR  --  Satzbild PROJECT-TOTALS-RECORD (Datei TOTALOUT)  *
000300*               Projekt SSFNEW-GANTT                             *
000400******************************************************************
000500* Letzte Aenderung :: 1998-11-30
000600* Letzte Version   :: B.00.01
000700* Kurzbeschreibung :: ein Summensatz je Lauf: Projekt-Endtermin-
000800*                     spanne, nach Abschluss aller Vorgaenge
000900*                     geschrieben (Control-Break-Summe).
001000* Auftrag          :: SSFNEW-GANTT-1
001100*
001200* Aenderungen
001300*----------------------------------------------------------------*
001400* Vers. | Datum    | von | Kommentar                             *
001500*-------|----------|-----|---------------------------------------*
001600*A.00.00|1988-03-14| klb | Neuerstellung
001700*B.00.01|1998-11-30| twm | Y2K: TOT-EST-START-DATE/END-DATE von
001800*       |          |     | 9(06) auf 9(08) JJJJMMTT erweitert
001900*----------------------------------------------------------------*
002000*
002100 01  PROJECT-TOTALS-RECORD.
002200     05  TOT-PROJECT-NAME         PIC X(30).
002300     05  TOT-TASK-COUNT           PIC 9(05).
002400     05  TOT-EST-START-DATE       PIC 9(08).
002500     05  TOT-EST-START-TIME       PIC 9(04).
002600     05  TOT-EST-END-DATE         PIC 9(08).
002700     05  TOT-EST-END-TIME        PIC 9(04).
002800     05  TOT-DURATION-HRS         PIC 9(06).
002900     05  FILLER                   PIC X(07).
