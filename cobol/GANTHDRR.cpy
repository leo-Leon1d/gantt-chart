000100******************************************************************
000200* GANTHDRR  --  Satzbild PROJECT-HEADER-RECORD (Datei PRJHDIN)   *
000300*               Projekt SSFNEW-GANTT                             *
000400******************************************************************
000500* Letzte Aenderung :: 1998-11-30
000600* Letzte Version   :: B.00.01
000700* Kurzbeschreibung :: Kopfsatz des Projekts: Name, projektweites
000800*                     Arbeitsfenster und geplanter Projektstart.
000900* Auftrag          :: SSFNEW-GANTT-1
001000*
001100* Aenderungen
001200*----------------------------------------------------------------*
001300* Vers. | Datum    | von | Kommentar                             *
001400*-------|----------|-----|---------------------------------------*
001500*A.00.00|1988-03-14| klb | Neuerstellung
001600*A.01.00|1992-01-09| rsh | PRJ-CAL-WORK-START-HR/END-HR ergaenzt
001700*B.00.01|1998-11-30| twm | Y2K: PRJ-EST-START-DATE von 9(06) auf
001800*       |          |     | 9(08) JJJJMMTT erweitert
001900*----------------------------------------------------------------*
002000*
002100 01  PROJECT-HEADER-RECORD.
002200*        Projektname
002300     05  PRJ-NAME                 PIC X(30).
002400*        projektweites Arbeitsfenster
002500     05  PRJ-CAL-WORK-START-HR    PIC 9(02).
002600     05  PRJ-CAL-WORK-END-HR      PIC 9(02).
002700*        geplanter Projektstart (Eingabe)
002800     05  PRJ-EST-START-DATE       PIC 9(08).
002900     05  PRJ-EST-START-TIME       PIC 9(04).
003000     05  PRJ-EST-START-DATE-R REDEFINES
003100         PRJ-EST-START-DATE.
003200         10  PRJ-EST-START-YYYY   PIC 9(04).
003300         10  PRJ-EST-START-MM     PIC 9(02).
003400         10  PRJ-EST-START-DD     PIC 9(02).
003500     05  FILLER                   PIC X(10).
